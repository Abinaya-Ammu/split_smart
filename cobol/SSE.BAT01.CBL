000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EXPENSE-SPLIT-ENGINE.
000300 AUTHOR. D.WHITFIELD.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 05/21/1984.
000600 DATE-COMPILED. 05/21/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  SSE.BAT01 -- EXPENSE-SPLIT-ENGINE                            *
001000*  READS THE EXPENSE-REQUESTS FILE (ONE HEADER ROW FOLLOWED BY   *
001100*  ITS DETAIL ROWS), VALIDATES THE REQUEST, DIVIDES THE EXPENSE  *
001200*  AMONG ITS PARTICIPANTS UNDER ONE OF FIVE SPLIT METHODS, AND   *
001300*  WRITES THE RESULT TO THE EXPENSE-SPLITS FILE.  EVERY EXPENSE  *
001400*  THAT SPLITS CLEANLY TRIGGERS THE SETTLEMENT-ENGINE FOR THE    *
001500*  OWNING GROUP SO PENDING BALANCES STAY CURRENT.                *
001600*  GROUP AND MEMBER LOOKUPS ARE BUILT AS IN-MEMORY TABLES AT     *
001700*  START-UP AND BINARY SEARCHED -- THIS SHOP HAS NO INDEXED      *
001800*  ACCESS TO THE GROUP OR MEMBER FILES ON THIS RUNTIME.          *
001900*****************************************************************
002000* CHANGE LOG.
002100* DATE       BY     REQUEST   DESCRIPTION
002200* ---------- ------ --------- ------------------------------------
002300* 05/21/1984 DWF    LDG-0010  ORIGINAL PROGRAM, EQUAL SPLIT ONLY.
002400* 06/14/1988 RMC    LDG-0157  ADDED THE INDIVIDUAL (ITEMIZED)
002500*                             SPLIT AND THE MEMBER IN-MEMORY TABLE.
002600* 05/02/1990 RMC    LDG-0248  ADDED PARTIAL, PERCENTAGE AND CUSTOM
002700*                             SPLITS, BRINGING THE SPLIT KINDS TO
002800*                             THE CURRENT FIVE.
002900* 02/18/1991 TKO    LDG-0272  CALL TO SETTLEMENT-ENGINE ADDED SO
003000*                             PENDING BALANCES REBUILD THE SAME
003100*                             RUN, NOT THE NEXT OVERNIGHT CYCLE.
003200* 07/09/1993 TKO    LDG-0310  REJECTED REQUESTS NOW LOGGED WITH A
003300*                             REASON CODE INSTEAD OF A BARE DUMP.
003400* 01/30/1996 SKR    LDG-0356  WIDENED THE GROUP TABLE TO 500
003500*                             ENTRIES AHEAD OF THE SPRING DRIVE.
003600* 08/11/1998 SKR    LDG-0399  YEAR 2000 REVIEW -- REQ-DATE AND
003700*                             WS-RUN-DATE REMAIN 8-DIGIT YYYYMMDD
003800*                             FIELDS, CERTIFIED Y2K READY.
003900* 04/05/2001 PNV    LDG-0433  WIDENED THE MEMBER TABLE TO 2000
004000*                             ENTRIES, NO OTHER CHANGE.
004100* 10/14/2004 PNV    LDG-0472  RECOMPILED UNDER NEW JOB-CLASS
004200*                             STANDARDS, NO LOGIC CHANGE.
004300* 08/10/2026 JQH    LDG-0509  2000-PROCESS-ONE-REQUEST NO LONGER
004400*                             WRITES SPLITS OR CALLS THE
004500*                             SETTLEMENT-ENGINE WHEN 4000-COMPUTE-
004600*                             SPLIT REJECTS THE REQUEST INTERNALLY
004700*                             (BAD PERCENT/CUSTOM TOTAL, NO
004800*                             PARTICIPANT DETAIL) -- THOSE WERE
004900*                             SLIPPING THROUGH TO THE SPLITS FILE.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT GROUP-FILE ASSIGN TO GROUPS
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT MEMBER-FILE ASSIGN TO GROUPMBR
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT REQUEST-FILE ASSIGN TO EXPREQS
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT SPLIT-FILE ASSIGN TO EXPSPLIT
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  GROUP-FILE.
006700 01  GROUP-FILE-RECORD.
006800     05  GF-GRP-ID                    PIC 9(09).
006900     05  GF-GRP-NAME                  PIC X(30).
007000     05  GF-GRP-TYPE                  PIC X(10).
007100     05  GF-GRP-INVITE-CODE           PIC X(08).
007200     05  GF-GRP-CREATED-BY            PIC 9(09).
007300     05  GF-GRP-ACTIVE-FLAG           PIC X(01).
007400     05  FILLER                       PIC X(09).
007500 FD  MEMBER-FILE.
007600 01  MEMBER-FILE-RECORD.
007700     05  MF-MBR-GROUP-ID              PIC 9(09).
007800     05  MF-MBR-USER-ID               PIC 9(09).
007900     05  MF-MBR-ROLE                  PIC X(06).
008000     05  MF-MBR-ACTIVE-FLAG           PIC X(01).
008100     05  FILLER                       PIC X(01).
008200 FD  REQUEST-FILE.
008300 01  REQUEST-FILE-RECORD.
008400     05  RF-RECORD-TYPE-CD            PIC X(03).
008500         88  RF-TYPE-IS-HEADER             VALUE 'RQH'.
008600         88  RF-TYPE-IS-PARTICIPANT        VALUE 'RQP'.
008700         88  RF-TYPE-IS-ITEM               VALUE 'RQI'.
008800         88  RF-TYPE-IS-PERCENTAGE         VALUE 'RQG'.
008900         88  RF-TYPE-IS-CUSTOM             VALUE 'RQC'.
009000     05  RF-HEADER-AREA.
009100         10  RF-EXP-ID                PIC 9(09).
009200         10  RF-GROUP-ID               PIC 9(09).
009300         10  RF-PAID-BY                PIC 9(09).
009400         10  RF-DESCRIPTION            PIC X(40).
009500         10  RF-AMOUNT                 PIC S9(08)V9(02).
009600         10  RF-CATEGORY               PIC X(13).
009700         10  RF-SPLIT-TYPE             PIC X(10).
009800         10  RF-DATE                   PIC 9(08).
009900         10  FILLER                    PIC X(37).
010000     05  RF-PARTICIPANT-AREA REDEFINES RF-HEADER-AREA.
010100         10  RF-PTC-EXP-ID             PIC 9(09).
010200         10  RF-PTC-USER-ID            PIC 9(09).
010300         10  FILLER                    PIC X(127).
010400     05  RF-ITEM-AREA REDEFINES RF-HEADER-AREA.
010500         10  RF-ITM-EXP-ID             PIC 9(09).
010600         10  RF-ITM-NAME               PIC X(30).
010700         10  RF-ITM-PRICE              PIC S9(08)V9(02).
010800         10  RF-ITM-QUANTITY           PIC 9(03).
010900         10  RF-ITM-ASSIGNED-COUNT     PIC 9(02).
011000         10  RF-ITM-ASSIGNED-USER-ID   PIC 9(09)
011100                                       OCCURS 10 TIMES.
011200         10  FILLER                    PIC X(01).
011300     05  RF-PERCENTAGE-AREA REDEFINES RF-HEADER-AREA.
011400         10  RF-PCT-EXP-ID             PIC 9(09).
011500         10  RF-PCT-USER-ID            PIC 9(09).
011600         10  RF-PCT-PERCENT            PIC S9(03)V9(02).
011700         10  FILLER                    PIC X(122).
011800     05  RF-CUSTOM-AREA REDEFINES RF-HEADER-AREA.
011900         10  RF-CST-EXP-ID             PIC 9(09).
012000         10  RF-CST-USER-ID            PIC 9(09).
012100         10  RF-CST-AMOUNT             PIC S9(08)V9(02).
012200         10  FILLER                    PIC X(117).
012300 FD  SPLIT-FILE.
012400 01  SPLIT-FILE-RECORD.
012500     05  SF-EXPENSE-ID                PIC 9(09).
012600     05  SF-USER-ID                   PIC 9(09).
012700     05  SF-AMOUNT                    PIC S9(08)V9(02).
012800     05  SF-PERCENTAGE                PIC S9(03)V9(02).
012900     05  SF-PAID-FLAG                 PIC X(01).
013000     05  FILLER                       PIC X(01).
013100 WORKING-STORAGE SECTION.
013200 01  WS-SWITCHES.
013300     05  WS-EOF-REQUEST-FLAG          PIC X(01) VALUE 'N'.
013400         88  WS-EOF-REQUESTS               VALUE 'Y'.
013500     05  WS-MORE-DETAIL-FLAG          PIC X(01) VALUE 'N'.
013600         88  WS-MORE-DETAIL-PENDING        VALUE 'Y'.
013700     05  WS-REQUEST-VALID-FLAG        PIC X(01) VALUE 'Y'.
013800         88  WS-REQUEST-IS-VALID            VALUE 'Y'.
013900     05  FILLER                       PIC X(01).
014000 01  WS-RUN-DATE                      PIC 9(08).
014100 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
014200     05  WS-RUN-YYYY                  PIC 9(04).
014300     05  WS-RUN-MM                    PIC 9(02).
014400     05  WS-RUN-DD                    PIC 9(02).
014500 01  WS-GROUP-TABLE.
014600     05  WS-GROUP-ENTRY OCCURS 500 TIMES
014700             ASCENDING KEY IS WS-GRP-ID
014800             INDEXED BY WS-GRP-IDX.
014900         10  WS-GRP-ID                PIC 9(09).
015000         10  WS-GRP-ACTIVE-FLAG       PIC X(01).
015100         10  FILLER                   PIC X(01).
015200 01  WS-GROUP-COUNT                   PIC 9(05) COMP.
015300 01  WS-MEMBER-TABLE.
015400     05  WS-MEMBER-ENTRY OCCURS 2000 TIMES
015500             ASCENDING KEY IS WS-MBR-COMBINED-KEY
015600             INDEXED BY WS-MBR-IDX.
015700         10  WS-MBR-KEY-PARTS.
015800             15  WS-MBR-GROUP-ID      PIC 9(09).
015900             15  WS-MBR-USER-ID       PIC 9(09).
016000         10  WS-MBR-COMBINED-KEY REDEFINES WS-MBR-KEY-PARTS
016100                                       PIC 9(18).
016200         10  WS-MBR-ACTIVE-FLAG       PIC X(01).
016300         10  FILLER                   PIC X(01).
016400 01  WS-MEMBER-COUNT                  PIC 9(05) COMP.
016500 01  WS-SEARCH-KEY                    PIC 9(18) COMP.
016600 01  WS-SSM-OPERATION-CODE            PIC X(01) VALUE SPACE.
016700 01  WS-SSM-TARGET-SETTLE-ID          PIC 9(09) VALUE 0.
016800 01  WS-CURRENT-REQUEST.
016900     05  WS-EXP-ID                    PIC 9(09).
017000     05  WS-GROUP-ID                  PIC 9(09).
017100     05  WS-PAID-BY                   PIC 9(09).
017200     05  WS-AMOUNT                    PIC S9(08)V9(02).
017300     05  WS-SPLIT-TYPE                PIC X(10).
017400     05  FILLER                       PIC X(01).
017500 01  WS-PARTICIPANT-TABLE.
017600     05  WS-PARTICIPANT-ENTRY OCCURS 50 TIMES.
017700         10  WS-PTC-USER-ID           PIC 9(09).
017800         10  WS-PTC-AMOUNT            PIC S9(08)V9(02).
017900         10  WS-PTC-PERCENT           PIC S9(03)V9(02).
018000         10  FILLER                   PIC X(01).
018100 01  WS-PARTICIPANT-ALT-VIEW REDEFINES WS-PARTICIPANT-TABLE.
018200     05  WS-PTC-RAW-ENTRY OCCURS 50 TIMES PIC X(22).
018300 01  WS-PARTICIPANT-COUNT             PIC 9(03) COMP.
018400 01  WS-SUBSCRIPT-1                   PIC 9(03) COMP.
018500 01  WS-SUBSCRIPT-2                   PIC 9(03) COMP.
018600 01  WS-LINE-ITEM-COUNT               PIC 9(03) COMP.
018700 01  WS-TOTAL-PERCENT                 PIC S9(05)V9(02).
018800 01  WS-TOTAL-CUSTOM-AMOUNT           PIC S9(08)V9(02).
018900 01  WS-LINE-AMOUNT                   PIC S9(08)V9(02).
019000 01  WS-PER-USER-AMOUNT               PIC S9(08)V9(02).
019100 01  WS-REJECT-REASON                 PIC X(40).
019200 01  WS-SPLITS-WRITTEN                PIC 9(07) COMP.
019300 01  WS-REQUESTS-REJECTED             PIC 9(07) COMP.
019400 PROCEDURE DIVISION.
019500 0000-MAIN-CONTROL.
019600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
019700     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
019800         UNTIL WS-EOF-REQUESTS.
019900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
020000     STOP RUN.
020100 1000-INITIALIZE.
020200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
020300     MOVE 0 TO WS-SPLITS-WRITTEN WS-REQUESTS-REJECTED.
020400     OPEN INPUT GROUP-FILE MEMBER-FILE REQUEST-FILE.
020500     OPEN OUTPUT SPLIT-FILE.
020600     PERFORM 1100-LOAD-GROUP-TABLE THRU 1100-EXIT.
020700     PERFORM 1200-LOAD-MEMBER-TABLE THRU 1200-EXIT.
020800     PERFORM 2900-READ-REQUEST-RECORD THRU 2900-EXIT.
020900 1000-EXIT.
021000     EXIT.
021100 1100-LOAD-GROUP-TABLE.
021200     MOVE 0 TO WS-GROUP-COUNT.
021300 1110-LOAD-GROUP-LOOP.
021400     READ GROUP-FILE
021500         AT END GO TO 1100-EXIT.
021600     ADD 1 TO WS-GROUP-COUNT.
021700     SET WS-GRP-IDX TO WS-GROUP-COUNT.
021800     MOVE GF-GRP-ID TO WS-GRP-ID (WS-GRP-IDX).
021900     MOVE GF-GRP-ACTIVE-FLAG TO WS-GRP-ACTIVE-FLAG (WS-GRP-IDX).
022000     GO TO 1110-LOAD-GROUP-LOOP.
022100 1100-EXIT.
022200     EXIT.
022300 1200-LOAD-MEMBER-TABLE.
022400     MOVE 0 TO WS-MEMBER-COUNT.
022500 1210-LOAD-MEMBER-LOOP.
022600     READ MEMBER-FILE
022700         AT END GO TO 1200-EXIT.
022800     ADD 1 TO WS-MEMBER-COUNT.
022900     SET WS-MBR-IDX TO WS-MEMBER-COUNT.
023000     MOVE MF-MBR-GROUP-ID TO WS-MBR-GROUP-ID (WS-MBR-IDX).
023100     MOVE MF-MBR-USER-ID TO WS-MBR-USER-ID (WS-MBR-IDX).
023200     MOVE MF-MBR-ACTIVE-FLAG TO WS-MBR-ACTIVE-FLAG (WS-MBR-IDX).
023300     GO TO 1210-LOAD-MEMBER-LOOP.
023400 1200-EXIT.
023500     EXIT.
023600 2000-PROCESS-ONE-REQUEST.
023700     MOVE 'Y' TO WS-REQUEST-VALID-FLAG.
023800     MOVE RF-EXP-ID TO WS-EXP-ID.
023900     MOVE RF-GROUP-ID TO WS-GROUP-ID.
024000     MOVE RF-PAID-BY TO WS-PAID-BY.
024100     MOVE RF-AMOUNT TO WS-AMOUNT.
024200     MOVE RF-SPLIT-TYPE TO WS-SPLIT-TYPE.
024300     MOVE 0 TO WS-PARTICIPANT-COUNT.
024400     PERFORM 3000-VALIDATE-REQUEST THRU 3000-EXIT.
024500     PERFORM 2800-COLLECT-DETAIL THRU 2800-EXIT
024600         UNTIL WS-EOF-REQUESTS
024700         OR NOT WS-MORE-DETAIL-PENDING.
024800     IF WS-REQUEST-IS-VALID
024900         PERFORM 4000-COMPUTE-SPLIT THRU 4000-EXIT
025000     END-IF.
025100*    4000-COMPUTE-SPLIT CAN STILL TURN A REQUEST INVALID (BAD
025200*    PERCENT/CUSTOM TOTAL, NO PARTICIPANT DETAIL) -- RE-TEST
025300*    BEFORE WRITING ANYTHING OR CALLING THE SETTLEMENT-ENGINE.
025400     IF WS-REQUEST-IS-VALID
025500         PERFORM 5000-WRITE-SPLITS THRU 5000-EXIT
025600         PERFORM 5100-TRIGGER-SETTLEMENT THRU 5100-EXIT
025700     ELSE
025800         PERFORM 9100-REJECT-REQUEST THRU 9100-EXIT
025900     END-IF.
026000 2000-EXIT.
026100     EXIT.
026200*    2800-COLLECT-DETAIL READS DETAIL ROWS (RQP/RQI/RQG/RQC) THAT
026300*    BELONG TO THE CURRENT HEADER UNTIL THE NEXT RQH OR EOF.
026400 2800-COLLECT-DETAIL.
026500     IF RF-TYPE-IS-HEADER
026600         MOVE 'N' TO WS-MORE-DETAIL-FLAG
026700     ELSE
026800         IF WS-PARTICIPANT-COUNT < 50
026900             ADD 1 TO WS-PARTICIPANT-COUNT
027000             PERFORM 2810-STORE-DETAIL-ENTRY THRU 2810-EXIT
027100         END-IF
027200         PERFORM 2900-READ-REQUEST-RECORD THRU 2900-EXIT
027300     END-IF.
027400 2800-EXIT.
027500     EXIT.
027600 2810-STORE-DETAIL-ENTRY.
027700     SET WS-SUBSCRIPT-1 TO WS-PARTICIPANT-COUNT.
027800     IF RF-RECORD-TYPE-CD = 'RQP'
027900         MOVE RF-PTC-USER-ID TO WS-PTC-USER-ID (WS-SUBSCRIPT-1)
028000         MOVE 0 TO WS-PTC-AMOUNT (WS-SUBSCRIPT-1)
028100         MOVE 0 TO WS-PTC-PERCENT (WS-SUBSCRIPT-1)
028200     END-IF
028300     IF RF-RECORD-TYPE-CD = 'RQG'
028400         MOVE RF-PCT-USER-ID TO WS-PTC-USER-ID (WS-SUBSCRIPT-1)
028500         MOVE RF-PCT-PERCENT TO WS-PTC-PERCENT (WS-SUBSCRIPT-1)
028600         MOVE 0 TO WS-PTC-AMOUNT (WS-SUBSCRIPT-1)
028700     END-IF
028800     IF RF-RECORD-TYPE-CD = 'RQC'
028900         MOVE RF-CST-USER-ID TO WS-PTC-USER-ID (WS-SUBSCRIPT-1)
029000         MOVE RF-CST-AMOUNT TO WS-PTC-AMOUNT (WS-SUBSCRIPT-1)
029100         MOVE 0 TO WS-PTC-PERCENT (WS-SUBSCRIPT-1)
029200     END-IF
029300     IF RF-RECORD-TYPE-CD = 'RQI'
029400         PERFORM 4210-ABSORB-ITEM-LINE THRU 4210-EXIT
029500     END-IF.
029600 2810-EXIT.
029700     EXIT.
029800 2900-READ-REQUEST-RECORD.
029900     READ REQUEST-FILE
030000         AT END MOVE 'Y' TO WS-EOF-REQUEST-FLAG
030100         NOT AT END MOVE 'Y' TO WS-MORE-DETAIL-FLAG.
030200 2900-EXIT.
030300     EXIT.
030400*    3000-VALIDATE-REQUEST -- BATCH FLOW STEPS 1-2: GROUP MUST
030500*    EXIST, PAYER MUST BE AN ACTIVE MEMBER, AMOUNT MUST BE > 0.
030600 3000-VALIDATE-REQUEST.
030700     MOVE SPACES TO WS-REJECT-REASON.
030800     PERFORM 3100-VALIDATE-GROUP-EXISTS THRU 3100-EXIT.
030900     IF WS-REQUEST-IS-VALID
031000         PERFORM 3200-VALIDATE-PAYER-ACTIVE THRU 3200-EXIT
031100     END-IF.
031200     IF WS-REQUEST-IS-VALID
031300         IF WS-AMOUNT NOT > 0
031400             MOVE 'N' TO WS-REQUEST-VALID-FLAG
031500             MOVE 'EXPENSE AMOUNT MUST BE POSITIVE'
031600                 TO WS-REJECT-REASON
031700         END-IF
031800     END-IF.
031900 3000-EXIT.
032000     EXIT.
032100 3100-VALIDATE-GROUP-EXISTS.
032200     MOVE WS-GROUP-ID TO WS-GRP-ID (1).
032300     SEARCH ALL WS-GROUP-ENTRY
032400         AT END
032500             MOVE 'N' TO WS-REQUEST-VALID-FLAG
032600             MOVE 'UNKNOWN GROUP' TO WS-REJECT-REASON
032700         WHEN WS-GRP-ID (WS-GRP-IDX) = WS-GROUP-ID
032800             CONTINUE.
032900 3100-EXIT.
033000     EXIT.
033100 3200-VALIDATE-PAYER-ACTIVE.
033200     MOVE WS-GROUP-ID TO WS-MBR-GROUP-ID (1).
033300     MOVE WS-PAID-BY TO WS-MBR-USER-ID (1).
033400     MOVE WS-MBR-COMBINED-KEY (1) TO WS-SEARCH-KEY.
033500     SEARCH ALL WS-MEMBER-ENTRY
033600         AT END
033700             MOVE 'N' TO WS-REQUEST-VALID-FLAG
033800             MOVE 'PAYER NOT AN ACTIVE MEMBER'
033900                 TO WS-REJECT-REASON
034000         WHEN WS-MBR-COMBINED-KEY (WS-MBR-IDX) = WS-SEARCH-KEY
034100             IF WS-MBR-ACTIVE-FLAG (WS-MBR-IDX) NOT = 'Y'
034200                 MOVE 'N' TO WS-REQUEST-VALID-FLAG
034300                 MOVE 'PAYER NOT AN ACTIVE MEMBER'
034400                     TO WS-REJECT-REASON
034500             END-IF.
034600 3200-EXIT.
034700     EXIT.
034800*    4000-COMPUTE-SPLIT -- DISPATCHES TO THE PARAGRAPH FOR THE
034900*    REQUESTED SPLIT METHOD.  EACH METHOD IS ITS OWN BUSINESS
035000*    RULE IN THE SPECIFICATION AND EACH HAS ITS OWN PARAGRAPH.
035100 4000-COMPUTE-SPLIT.
035200     IF WS-PARTICIPANT-COUNT = 0
035300         MOVE 'N' TO WS-REQUEST-VALID-FLAG
035400         MOVE 'NO PARTICIPANT DETAIL SUPPLIED' TO WS-REJECT-REASON
035500         GO TO 4000-EXIT
035600     END-IF.
035700     IF WS-SPLIT-TYPE = 'EQUAL     '
035800         PERFORM 4100-COMPUTE-EQUAL-SPLIT THRU 4100-EXIT.
035900     IF WS-SPLIT-TYPE = 'INDIVIDUAL'
036000         PERFORM 4200-COMPUTE-INDIVIDUAL-SPLIT THRU 4200-EXIT.
036100     IF WS-SPLIT-TYPE = 'PARTIAL   '
036200         PERFORM 4100-COMPUTE-EQUAL-SPLIT THRU 4100-EXIT.
036300     IF WS-SPLIT-TYPE = 'PERCENTAGE'
036400         PERFORM 4400-COMPUTE-PERCENTAGE-SPLIT THRU 4400-EXIT.
036500     IF WS-SPLIT-TYPE = 'CUSTOM    '
036600         PERFORM 4500-COMPUTE-CUSTOM-SPLIT THRU 4500-EXIT.
036700 4000-EXIT.
036800     EXIT.
036900*    4100-COMPUTE-EQUAL-SPLIT SERVES BOTH EQUAL AND PARTIAL --
037000*    THE ARITHMETIC IS IDENTICAL, PARTIAL JUST OMITS THE PERCENT.
037100 4100-COMPUTE-EQUAL-SPLIT.
037200     PERFORM 4110-DIVIDE-ONE-SHARE THRU 4110-EXIT
037300         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
037400         UNTIL WS-SUBSCRIPT-1 > WS-PARTICIPANT-COUNT.
037500 4100-EXIT.
037600     EXIT.
037700 4110-DIVIDE-ONE-SHARE.
037800     COMPUTE WS-PTC-AMOUNT (WS-SUBSCRIPT-1) ROUNDED =
037900         WS-AMOUNT / WS-PARTICIPANT-COUNT.
038000     IF WS-SPLIT-TYPE = 'EQUAL     '
038100         COMPUTE WS-PTC-PERCENT (WS-SUBSCRIPT-1) ROUNDED =
038200             100 / WS-PARTICIPANT-COUNT
038300     END-IF.
038400 4110-EXIT.
038500     EXIT.
038600*    4200-COMPUTE-INDIVIDUAL-SPLIT -- THE RQI ITEM DETAIL LINES
038700*    WERE FOLDED INTO THE PARTICIPANT TABLE BY 4210 BELOW AS
038800*    THEY ARRIVED, SO HERE WE ONLY NEED TO RE-ROUND.
038900 4200-COMPUTE-INDIVIDUAL-SPLIT.
039000     CONTINUE.
039100 4200-EXIT.
039200     EXIT.
039300*    4210-ABSORB-ITEM-LINE -- CALLED FROM 2810 FOR EACH RQI ROW.
039400*    LINE = PRICE * QUANTITY (DEFAULT QTY 1), DIVIDED AMONG THE
039500*    ITEM'S ASSIGNED USERS, AND ACCUMULATED INTO THE RUNNING
039600*    PARTICIPANT TOTAL FOR EACH ASSIGNED USER.
039700 4210-ABSORB-ITEM-LINE.
039800     MOVE RF-ITM-QUANTITY TO WS-LINE-ITEM-COUNT.
039900     IF WS-LINE-ITEM-COUNT = 0
040000         MOVE 1 TO WS-LINE-ITEM-COUNT.
040100     COMPUTE WS-LINE-AMOUNT =
040200         RF-ITM-PRICE * WS-LINE-ITEM-COUNT.
040300     COMPUTE WS-PER-USER-AMOUNT ROUNDED =
040400         WS-LINE-AMOUNT / RF-ITM-ASSIGNED-COUNT.
040500     SUBTRACT 1 FROM WS-PARTICIPANT-COUNT.
040600     PERFORM 4220-ABSORB-ONE-ASSIGNEE THRU 4220-EXIT
040700         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
040800         UNTIL WS-SUBSCRIPT-2 > RF-ITM-ASSIGNED-COUNT.
040900 4210-EXIT.
041000     EXIT.
041100 4220-ABSORB-ONE-ASSIGNEE.
041200     PERFORM 4230-FIND-OR-ADD-USER THRU 4230-EXIT.
041300     ADD WS-PER-USER-AMOUNT TO WS-PTC-AMOUNT (WS-SUBSCRIPT-1).
041400 4220-EXIT.
041500     EXIT.
041600*    4230-FIND-OR-ADD-USER -- LINEAR SCAN OF THE SMALL IN-FLIGHT
041700*    PARTICIPANT TABLE; IT IS BUILT FRESH PER EXPENSE AND RARELY
041800*    HOLDS MORE THAN A HANDFUL OF ROWS, SO NO BINARY SEARCH.
041900 4230-FIND-OR-ADD-USER.
042000     MOVE 0 TO WS-SUBSCRIPT-1.
042100     PERFORM 4235-SCAN-ONE-ENTRY THRU 4235-EXIT
042200         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
042300         UNTIL WS-SUBSCRIPT-1 > WS-PARTICIPANT-COUNT
042400         OR WS-PTC-USER-ID (WS-SUBSCRIPT-1) =
042500             RF-ITM-ASSIGNED-USER-ID (WS-SUBSCRIPT-2).
042600     IF WS-SUBSCRIPT-1 > WS-PARTICIPANT-COUNT
042700         ADD 1 TO WS-PARTICIPANT-COUNT
042800         MOVE WS-PARTICIPANT-COUNT TO WS-SUBSCRIPT-1
042900         MOVE RF-ITM-ASSIGNED-USER-ID (WS-SUBSCRIPT-2)
043000             TO WS-PTC-USER-ID (WS-SUBSCRIPT-1)
043100         MOVE 0 TO WS-PTC-AMOUNT (WS-SUBSCRIPT-1)
043200         MOVE 0 TO WS-PTC-PERCENT (WS-SUBSCRIPT-1)
043300     END-IF.
043400 4230-EXIT.
043500     EXIT.
043600 4235-SCAN-ONE-ENTRY.
043700     CONTINUE.
043800 4235-EXIT.
043900     EXIT.
044000*    4400-COMPUTE-PERCENTAGE-SPLIT -- PERCENTS MUST TOTAL EXACTLY
044100*    100.00 OR THE WHOLE EXPENSE IS REJECTED.
044200 4400-COMPUTE-PERCENTAGE-SPLIT.
044300     MOVE 0 TO WS-TOTAL-PERCENT.
044400     PERFORM 4410-ADD-ONE-PERCENT THRU 4410-EXIT
044500         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
044600         UNTIL WS-SUBSCRIPT-1 > WS-PARTICIPANT-COUNT.
044700     IF WS-TOTAL-PERCENT NOT = 100.00
044800         MOVE 'N' TO WS-REQUEST-VALID-FLAG
044900         MOVE 'PERCENT SPLIT DOES NOT TOTAL 100'
045000             TO WS-REJECT-REASON
045100         GO TO 4400-EXIT
045200     END-IF.
045300     PERFORM 4420-PRICE-ONE-PERCENT THRU 4420-EXIT
045400         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
045500         UNTIL WS-SUBSCRIPT-1 > WS-PARTICIPANT-COUNT.
045600 4400-EXIT.
045700     EXIT.
045800 4410-ADD-ONE-PERCENT.
045900     ADD WS-PTC-PERCENT (WS-SUBSCRIPT-1) TO WS-TOTAL-PERCENT.
046000 4410-EXIT.
046100     EXIT.
046200 4420-PRICE-ONE-PERCENT.
046300     COMPUTE WS-PTC-AMOUNT (WS-SUBSCRIPT-1) ROUNDED =
046400         WS-AMOUNT * WS-PTC-PERCENT (WS-SUBSCRIPT-1) / 100.
046500 4420-EXIT.
046600     EXIT.
046700*    4500-COMPUTE-CUSTOM-SPLIT -- EXPLICIT AMOUNTS MUST TOTAL
046800*    EXACTLY THE EXPENSE AMOUNT OR THE WHOLE EXPENSE IS REJECTED.
046900 4500-COMPUTE-CUSTOM-SPLIT.
047000     MOVE 0 TO WS-TOTAL-CUSTOM-AMOUNT.
047100     PERFORM 4510-ADD-ONE-CUSTOM-AMOUNT THRU 4510-EXIT
047200         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
047300         UNTIL WS-SUBSCRIPT-1 > WS-PARTICIPANT-COUNT.
047400     IF WS-TOTAL-CUSTOM-AMOUNT NOT = WS-AMOUNT
047500         MOVE 'N' TO WS-REQUEST-VALID-FLAG
047600         MOVE 'CUSTOM SPLIT DOES NOT TOTAL EXPENSE'
047700             TO WS-REJECT-REASON
047800     END-IF.
047900 4500-EXIT.
048000     EXIT.
048100 4510-ADD-ONE-CUSTOM-AMOUNT.
048200     ADD WS-PTC-AMOUNT (WS-SUBSCRIPT-1)
048300         TO WS-TOTAL-CUSTOM-AMOUNT.
048400 4510-EXIT.
048500     EXIT.
048600*    5000-WRITE-SPLITS -- ONE SPLIT ROW PER PARTICIPANT; THE
048700*    PAYER'S OWN ROW IS FLAGGED PAID EXCEPT UNDER PARTIAL WHEN
048800*    THE PAYER DID NOT CONSUME THE EXPENSE.
048900 5000-WRITE-SPLITS.
049000     PERFORM 5010-WRITE-ONE-SPLIT THRU 5010-EXIT
049100         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
049200         UNTIL WS-SUBSCRIPT-1 > WS-PARTICIPANT-COUNT.
049300 5000-EXIT.
049400     EXIT.
049500 5010-WRITE-ONE-SPLIT.
049600     MOVE WS-EXP-ID TO SF-EXPENSE-ID.
049700     MOVE WS-PTC-USER-ID (WS-SUBSCRIPT-1) TO SF-USER-ID.
049800     MOVE WS-PTC-AMOUNT (WS-SUBSCRIPT-1) TO SF-AMOUNT.
049900     MOVE WS-PTC-PERCENT (WS-SUBSCRIPT-1) TO SF-PERCENTAGE.
050000     IF WS-PTC-USER-ID (WS-SUBSCRIPT-1) = WS-PAID-BY
050100         MOVE 'Y' TO SF-PAID-FLAG
050200     ELSE
050300         MOVE 'N' TO SF-PAID-FLAG
050400     END-IF.
050500     WRITE SPLIT-FILE-RECORD.
050600     ADD 1 TO WS-SPLITS-WRITTEN.
050700 5010-EXIT.
050800     EXIT.
050900 5100-TRIGGER-SETTLEMENT.
051000     CALL 'SETTLEMENT-ENGINE' USING WS-GROUP-ID
051100         WS-SSM-OPERATION-CODE WS-SSM-TARGET-SETTLE-ID.
051200 5100-EXIT.
051300     EXIT.
051400 9100-REJECT-REQUEST.
051500     ADD 1 TO WS-REQUESTS-REJECTED.
051600     DISPLAY 'SSE REJECT - EXPENSE ' WS-EXP-ID
051700         ' GROUP ' WS-GROUP-ID ' - ' WS-REJECT-REASON.
051800 9100-EXIT.
051900     EXIT.
052000 9000-TERMINATE.
052100     CLOSE GROUP-FILE MEMBER-FILE REQUEST-FILE SPLIT-FILE.
052200     DISPLAY 'SSE COMPLETE - SPLITS WRITTEN '
052300         WS-SPLITS-WRITTEN ' REJECTED ' WS-REQUESTS-REJECTED.
052400 9000-EXIT.
052500     EXIT.
