000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. INSIGHT-RECORD.
000300 AUTHOR. D.WHITFIELD.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 05/07/1984.
000600 DATE-COMPILED. 05/07/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  INS.TIP08 -- INSIGHT-RECORD                                  *
001000*  ONE ROW PER MESSAGE RAISED BY THE NIGHTLY INSIGHT-ENGINE --   *
001100*  HEAVY-SPENDER WARNINGS, NEXT-MONTH PREDICTIONS, PAYMENT-DELAY *
001200*  FLAGS AND COST-SAVING TIPS.  APPENDED, NEVER REWRITTEN.       *
001300*****************************************************************
001400* CHANGE LOG.
001500* DATE       BY     REQUEST   DESCRIPTION
001600* ---------- ------ --------- ------------------------------------
001700* 05/07/1984 DWF    LDG-0008  ORIGINAL LAYOUT, MEMBER-LEDGER REWRITE
001800*                             (HEAVY-SPENDER ONLY AT GO-LIVE).
001900* 05/02/1990 RMC    LDG-0246  ADDED THE PAYMENT-DELAY-PREDICTION
002000*                             AND EXPENSE-PREDICTION INSIGHT KINDS.
002100* 02/18/1991 TKO    LDG-0270  ADDED THE COST-SAVING-TIP KIND AND
002200*                             INS-READ-FLAG FOR THE NEW MEMBER
002300*                             DASHBOARD TERMINAL.
002400* 08/11/1998 SKR    LDG-0397  YEAR 2000 REVIEW -- NO DATE FIELDS ON
002500*                             THIS COPYBOOK, CERTIFIED Y2K READY.
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT INSIGHT-RECORD ASSIGN TO INSIGHTS
003300         ORGANIZATION IS LINE SEQUENTIAL.
003400 DATA DIVISION.
003500 FILE SECTION.
003600 FD  INSIGHT-RECORD.
003700 01  INSIGHT-RECORD.
003800     05  INS-USER-ID                   PIC 9(09).
003900     05  INS-TYPE                      PIC X(24).
004000         88  INS-TYPE-HEAVY-SPENDER         VALUE
004100             'HEAVY-SPENDER           '.
004200         88  INS-TYPE-EXPENSE-PREDICTION    VALUE
004300             'EXPENSE-PREDICTION      '.
004400         88  INS-TYPE-PAYMENT-DELAY         VALUE
004500             'PAYMENT-DELAY-PREDICTION'.                          LDG0246 
004600         88  INS-TYPE-COST-SAVING-TIP       VALUE                 LDG0270 
004700             'COST-SAVING-TIP         '.
004800     05  INS-MESSAGE                   PIC X(120).
004900     05  INS-VALUE-1                   PIC S9(08)V9(02).
005000     05  INS-VALUE-2                   PIC S9(08)V9(02).
005100     05  INS-READ-FLAG                 PIC X(01).
005200         88  INS-IS-READ                    VALUE 'Y'.
005300         88  INS-IS-UNREAD                  VALUE 'N'.
005400     05  FILLER                        PIC X(06).
005500 WORKING-STORAGE SECTION.
005600 PROCEDURE DIVISION.
005700  STOP RUN.
