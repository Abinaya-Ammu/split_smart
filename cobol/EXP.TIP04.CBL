000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EXPENSE-HEADER-RECORD.
000300 AUTHOR. D.WHITFIELD.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 04/02/1984.
000600 DATE-COMPILED. 04/02/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  EXP.TIP04 -- EXPENSE-HEADER-RECORD                           *
001000*  ONE ROW PER SHARED EXPENSE POSTED TO A GROUP.  SORTED         *
001100*  ASCENDING BY EXP-GROUP-ID ON THE EXPENSES FILE.  THE SPLIT    *
001200*  DETAIL THAT DROVE THE DIVISION OF THIS EXPENSE LIVES ON THE   *
001300*  EXPENSE-REQUEST-RECORD (SEE EXR.TIP05) AND THE RESULT LIVES   *
001400*  ON THE EXPENSE-SPLIT-RECORD (SEE SPL.TIP06).                 *
001500*****************************************************************
001600* CHANGE LOG.
001700* DATE       BY     REQUEST   DESCRIPTION
001800* ---------- ------ --------- ------------------------------------
001900* 04/02/1984 DWF    LDG-0004  ORIGINAL LAYOUT, MEMBER-LEDGER REWRITE
002000* 06/14/1988 RMC    LDG-0153  ADDED EXP-CATEGORY FOR THE NEW
002100*                             SPENDING-CATEGORY REPORT SERIES.
002200* 05/02/1990 RMC    LDG-0242  ADDED EXP-SPLIT-TYPE -- FIVE WAYS TO
002300*                             DIVIDE AN EXPENSE ARE NOW SUPPORTED.
002400* 02/18/1991 TKO    LDG-0267  ADDED EXP-SETTLED-FLAG, SET BY THE
002500*                             SETTLEMENT-ENGINE WHEN ALL SPLITS
002600*                             FOR THE EXPENSE HAVE CLEARED.
002700* 08/11/1998 SKR    LDG-0393  YEAR 2000 REVIEW -- EXP-DATE REMAINS
002800*                             AN 8-DIGIT YYYYMMDD FIELD, CERTIFIED
002900*                             Y2K READY, NO 2-DIGIT YEAR IN USE.
003000* 04/05/2001 PNV    LDG-0430  NO LAYOUT CHANGE, RECOMPILED UNDER
003100*                             NEW JOB-CLASS STANDARDS.
003200* 08/10/2026 JQH    LDG-0517  CHECKED THIS LAYOUT AGAINST THE
003300*                             REQUEST SPEC SHEET -- THE NAMED
003400*                             FIELDS RUN 109 BYTES HERE, AND THAT
003500*                             SHEET'S OWN FIELD-BY-FIELD TABLE FOR
003600*                             THIS RECORD ALSO TOTALS 109, BUT ITS
003700*                             SEPARATE FILE-SIZE SUMMARY LISTS 108
003800*                             FOR EXPENSES.  THE 108 FIGURE DOES
003900*                             NOT SQUARE WITH THEIR OWN FIELD
004000*                             TABLE AND IS TREATED AS A CLERICAL
004100*                             SLIP ON THEIR END.  LEFT THE ONE-
004200*                             BYTE TRAILING FILLER IN PLACE PER
004300*                             OUR OWN CONVENTION, RECORD STANDS AT
004400*                             110.  NO ACTION NEEDED HERE UNLESS
004500*                             THE SPEC SHEET GETS CORRECTED.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT EXPENSE-HEADER-RECORD ASSIGN TO EXPENSES
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  EXPENSE-HEADER-RECORD.
005700 01  EXPENSE-HEADER-RECORD.
005800     05  EXP-ID                        PIC 9(09).
005900     05  EXP-GROUP-ID                  PIC 9(09).
006000     05  EXP-PAID-BY                   PIC 9(09).
006100     05  EXP-DESCRIPTION               PIC X(40).
006200     05  EXP-AMOUNT                    PIC S9(08)V9(02).
006300     05  EXP-CATEGORY                  PIC X(13).
006400         88  EXP-CAT-GENERAL               VALUE 'GENERAL      '.
006500         88  EXP-CAT-FOOD                  VALUE 'FOOD         '.
006600         88  EXP-CAT-TRANSPORT             VALUE 'TRANSPORT    '.
006700         88  EXP-CAT-ENTERTAINMENT         VALUE 'ENTERTAINMENT'.
006800         88  EXP-CAT-SHOPPING              VALUE 'SHOPPING     '.
006900         88  EXP-CAT-UTILITIES             VALUE 'UTILITIES    '.
007000         88  EXP-CAT-MEDICAL               VALUE 'MEDICAL      '.
007100         88  EXP-CAT-TRAVEL                VALUE 'TRAVEL       '.
007200         88  EXP-CAT-RENT                  VALUE 'RENT         '.
007300         88  EXP-CAT-EDUCATION             VALUE 'EDUCATION    '.
007400         88  EXP-CAT-OTHER                 VALUE 'OTHER        '.
007500     05  EXP-SPLIT-TYPE                PIC X(10).
007600         88  EXP-SPLIT-IS-EQUAL            VALUE 'EQUAL     '.
007700         88  EXP-SPLIT-IS-INDIVIDUAL       VALUE 'INDIVIDUAL'.
007800         88  EXP-SPLIT-IS-PARTIAL          VALUE 'PARTIAL   '.
007900         88  EXP-SPLIT-IS-PERCENTAGE       VALUE 'PERCENTAGE'.
008000         88  EXP-SPLIT-IS-CUSTOM           VALUE 'CUSTOM    '.
008100     05  EXP-DATE                      PIC 9(08).
008200     05  EXP-SETTLED-FLAG              PIC X(01).                 LDG0267 
008300         88  EXP-IS-SETTLED                VALUE 'Y'.
008400         88  EXP-IS-NOT-SETTLED            VALUE 'N'.
008500     05  FILLER                        PIC X(01).
008600 WORKING-STORAGE SECTION.
008700 PROCEDURE DIVISION.
008800  STOP RUN.
