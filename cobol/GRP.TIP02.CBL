000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GROUP-MASTER-RECORD.
000300 AUTHOR. D.WHITFIELD.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 03/21/1984.
000600 DATE-COMPILED. 03/21/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  GRP.TIP02 -- GROUP-MASTER-RECORD                             *
001000*  ONE ROW PER SHARED LEDGER GROUP (TRIP, HOUSEHOLD, OFFICE      *
001100*  POOL, ETC).  SORTED ASCENDING BY GRP-ID ON THE GROUPS FILE.   *
001200*****************************************************************
001300* CHANGE LOG.
001400* DATE       BY     REQUEST   DESCRIPTION
001500* ---------- ------ --------- ------------------------------------
001600* 03/21/1984 DWF    LDG-0002  ORIGINAL LAYOUT, MEMBER-LEDGER REWRITE
001700* 09/02/1985 DWF    LDG-0045  ADDED GRP-ACTIVE-FLAG TO MATCH THE
001800*                             USER-MASTER-RECORD CONVENTION.
001900* 06/14/1988 RMC    LDG-0151  ADDED GRP-TYPE AND THE GROUP-KIND
002000*                             88-LEVELS FOR THE NEW CATEGORY REPORT.
002100* 05/02/1990 RMC    LDG-0240  ADDED GRP-INVITE-CODE FOR THE
002200*                             SELF-SERVICE SIGN-UP TERMINALS.
002300* 08/11/1998 SKR    LDG-0391  YEAR 2000 REVIEW -- NO DATE FIELDS ON
002400*                             THIS COPYBOOK, CERTIFIED Y2K READY.
002500* 04/05/2001 PNV    LDG-0429  NO LAYOUT CHANGE, RECOMPILED UNDER
002600*                             NEW JOB-CLASS STANDARDS.
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT GROUP-MASTER-RECORD ASSIGN TO GROUPS
003400         ORGANIZATION IS LINE SEQUENTIAL.
003500 DATA DIVISION.
003600 FILE SECTION.
003700 FD  GROUP-MASTER-RECORD.
003800 01  GROUP-MASTER-RECORD.
003900     05  GRP-ID                        PIC 9(09).
004000     05  GRP-NAME                      PIC X(30).
004100     05  GRP-TYPE                      PIC X(10).
004200         88  GRP-TYPE-GENERAL              VALUE 'GENERAL   '.
004300         88  GRP-TYPE-TRIP                 VALUE 'TRIP      '.
004400         88  GRP-TYPE-HOME                 VALUE 'HOME      '.
004500         88  GRP-TYPE-FOOD                 VALUE 'FOOD      '.
004600         88  GRP-TYPE-WORK                  VALUE 'WORK      '.
004700         88  GRP-TYPE-OTHER                VALUE 'OTHER     '.
004800     05  GRP-INVITE-CODE               PIC X(08).                 LDG0240 
004900     05  GRP-CREATED-BY                PIC 9(09).
005000     05  GRP-ACTIVE-FLAG               PIC X(01).                 LDG0045 
005100         88  GRP-IS-ACTIVE                 VALUE 'Y'.
005200         88  GRP-IS-INACTIVE                VALUE 'N'.
005300     05  FILLER                        PIC X(09).
005400 WORKING-STORAGE SECTION.
005500 PROCEDURE DIVISION.
005600  STOP RUN.
