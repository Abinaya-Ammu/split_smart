000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USER-MASTER-RECORD.
000300 AUTHOR. D.WHITFIELD.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 03/14/1984.
000600 DATE-COMPILED. 03/14/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  USR.TIP01 -- USER-MASTER-RECORD                              *
001000*  ONE ROW PER MEMBER OF THE LEDGER-SHARING SYSTEM.  WRITTEN     *
001100*  FOR THE MEMBER-LEDGER REWRITE OUT OF THE OLD CARD-FILE        *
001200*  ACCOUNT BOOK.  SORTED ASCENDING BY USER-ID ON THE USERS FILE. *
001300*****************************************************************
001400* CHANGE LOG.
001500* DATE       BY     REQUEST   DESCRIPTION
001600* ---------- ------ --------- ------------------------------------
001700* 03/14/1984 DWF    LDG-0001  ORIGINAL LAYOUT, MEMBER-LEDGER REWRITE
001800* 09/02/1985 DWF    LDG-0044  ADDED USER-ACTIVE-FLAG, RETIRED THE
001900*                             OLD CLOSED-ACCOUNT TRAILER RECORD.
002000* 05/21/1987 RMC    LDG-0118  ADDED USER-UPI-ID FOR THE BANK WIRE
002100*                             ADDENDUM PROGRAM.
002200* 11/03/1989 RMC    LDG-0201  WIDENED USER-EMAIL FROM X(24) TO
002300*                             X(40) PER AUDIT FINDING 89-17.
002400* 02/18/1991 TKO    LDG-0266  ADDED USER-REWARD-POINTS AND
002500*                             USER-ZERO-DEBT-STREAK FOR THE NEW
002600*                             MEMBER-INCENTIVE BATCH.
002700* 07/09/1993 TKO    LDG-0309  FILE STATUS CLEANUP, NO LAYOUT CHANGE.
002800* 01/30/1996 SKR    LDG-0355  CONFIRMED PIC 9(9) USER-ID IS WIDE
002900*                             ENOUGH THROUGH NEXT MEMBERSHIP DRIVE.
003000* 08/11/1998 SKR    LDG-0390  YEAR 2000 REVIEW -- NO DATE FIELDS ON
003100*                             THIS COPYBOOK, CERTIFIED Y2K READY.
003200* 04/05/2001 PNV    LDG-0428  ADDED TRAILING FILLER FOR FUTURE
003300*                             STREAK-TIER FIELD, NONE ADDED YET.
003400* 10/14/2004 PNV    LDG-0471  NO LAYOUT CHANGE, RECOMPILED UNDER
003500*                             NEW JOB-CLASS STANDARDS.
003600* 08/10/2026 JQH    LDG-0515  DROPPED THE LDG-0428 FILLER -- IT
003700*                             PUSHED THE RECORD TO 123 BYTES AND
003800*                             THREW OFF COLUMN ALIGNMENT FOR ANY
003900*                             PROGRAM READING FIXED COLUMNS OFF
004000*                             USERS.  NO STREAK-TIER FIELD EVER
004100*                             MATERIALIZED.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT USER-MASTER-RECORD ASSIGN TO USERS
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  USER-MASTER-RECORD.
005300 01  USER-MASTER-RECORD.
005400     05  USER-ID                       PIC 9(09).
005500     05  USER-NAME                     PIC X(30).
005600     05  USER-EMAIL                    PIC X(40).
005700     05  USER-UPI-ID                   PIC X(30).
005800     05  USER-REWARD-POINTS            PIC S9(07).
005900     05  USER-ZERO-DEBT-STREAK         PIC S9(05).
006000     05  USER-ACTIVE-FLAG              PIC X(01).
006100         88  USER-IS-ACTIVE                VALUE 'Y'.
006200         88  USER-IS-INACTIVE              VALUE 'N'.
006300 WORKING-STORAGE SECTION.
006400 PROCEDURE DIVISION.
006500  STOP RUN.
