000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. INSIGHT-ENGINE.
000300 AUTHOR. T.KOENIG.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 07/02/1984.
000600 DATE-COMPILED. 07/02/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  SSI.BAT04 -- INSIGHT-ENGINE                                  *
001000*  OVERNIGHT JOB.  FOR EACH ACTIVE MEMBER, BUILDS A MONTH-BY-     *
001100*  MONTH SPEND TABLE AND A CURRENT-MONTH CATEGORY TABLE FROM THE  *
001200*  EXPENSE-SPLITS/EXPENSES JOIN, THEN APPLIES FOUR RULES IN       *
001300*  ORDER -- HEAVY SPENDER, PAYMENT DELAY, NEXT-MONTH PREDICTION,  *
001400*  COST-SAVING TIP -- APPENDING ONE INSIGHT-RECORD PER RULE THAT  *
001500*  FIRES.                                                         *
001600*****************************************************************
001700* CHANGE LOG.
001800* DATE       BY     REQUEST   DESCRIPTION
001900* ---------- ------ --------- ------------------------------------
002000* 07/02/1984 DWF    LDG-0013  ORIGINAL PROGRAM, HEAVY-SPENDER RULE
002100*                             ONLY.
002200* 05/02/1990 RMC    LDG-0250  ADDED THE PAYMENT-DELAY AND
002300*                             EXPENSE-PREDICTION RULES.
002400* 02/18/1991 TKO    LDG-0275  ADDED THE COST-SAVING-TIP RULE AND
002500*                             THE CURRENT-MONTH CATEGORY TABLE.
002600* 07/09/1993 TKO    LDG-0312  HEAVY-SPENDER THRESHOLD CONFIRMED AT
002700*                             20 PERCENT OVER THE PRIOR-MONTH
002800*                             AVERAGE, NO CODE CHANGE.
002900* 01/30/1996 SKR    LDG-0359  WIDENED THE MONTH TABLE TO 24
003000*                             ENTRIES AHEAD OF THE SPRING DRIVE.
003100* 08/11/1998 SKR    LDG-0402  YEAR 2000 REVIEW -- MONTH KEYS STAY
003200*                             6-DIGIT YYYYMM, CERTIFIED Y2K READY.
003300* 04/05/2001 PNV    LDG-0435  NO LOGIC CHANGE, RECOMPILED UNDER
003400*                             NEW JOB-CLASS STANDARDS.
003500* 08/10/2026 JQH    LDG-0518  REPLACED THE FORWARD-ONLY READ OF
003600*                             EXPENSE-FILE AGAINST SPLIT-FILE WITH
003700*                             AN IN-MEMORY HEADER TABLE SEARCHED
003800*                             BY EXP-ID.  EXPENSE-FILE IS SORTED
003900*                             BY GROUP, NOT BY EXP-ID, SO MEMBERS
004000*                             WITH EXPENSES IN MORE THAN ONE GROUP
004100*                             WERE SILENTLY DROPPING SPLITS THE
004200*                             SCAN HAD ALREADY READ PAST -- ALL
004300*                             FOUR RULES WERE RUNNING UNDERFED.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USER-FILE ASSIGN TO USERS
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT EXPENSE-FILE ASSIGN TO EXPENSES
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT SPLIT-FILE ASSIGN TO EXPSPLIT
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT SETTLE-FILE ASSIGN TO SETTLES
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT INSIGHT-FILE ASSIGN TO INSIGHTS
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  USER-FILE.
006300 01  USER-FILE-RECORD.
006400     05  UF-USER-ID                   PIC 9(09).
006500     05  UF-USER-NAME                 PIC X(30).
006600     05  UF-USER-EMAIL                PIC X(40).
006700     05  UF-USER-UPI-ID                PIC X(30).
006800     05  UF-REWARD-POINTS             PIC S9(07).
006900     05  UF-ZERO-DEBT-STREAK          PIC S9(05).
007000     05  UF-ACTIVE-FLAG               PIC X(01).
007100     05  FILLER                       PIC X(01).
007200 FD  EXPENSE-FILE.
007300 01  EXPENSE-FILE-RECORD.
007400     05  EF-EXP-ID                    PIC 9(09).
007500     05  EF-GROUP-ID                  PIC 9(09).
007600     05  EF-PAID-BY                   PIC 9(09).
007700     05  EF-DESCRIPTION                PIC X(40).
007800     05  EF-AMOUNT                    PIC S9(08)V9(02).
007900     05  EF-CATEGORY                  PIC X(13).
008000     05  EF-SPLIT-TYPE                PIC X(10).
008100     05  EF-DATE                      PIC 9(08).
008200     05  EF-SETTLED-FLAG              PIC X(01).
008300     05  FILLER                       PIC X(01).
008400 FD  SPLIT-FILE.
008500 01  SPLIT-FILE-RECORD.
008600     05  SF-EXPENSE-ID                PIC 9(09).
008700     05  SF-USER-ID                   PIC 9(09).
008800     05  SF-AMOUNT                    PIC S9(08)V9(02).
008900     05  SF-PERCENTAGE                PIC S9(03)V9(02).
009000     05  SF-PAID-FLAG                 PIC X(01).
009100     05  FILLER                       PIC X(01).
009200 FD  SETTLE-FILE.
009300 01  SETTLE-FILE-RECORD.
009400     05  STF-SET-ID                   PIC 9(09).
009500     05  STF-GROUP-ID                 PIC 9(09).
009600     05  STF-FROM-USER                PIC 9(09).
009700     05  STF-TO-USER                  PIC 9(09).
009800     05  STF-AMOUNT                   PIC S9(08)V9(02).
009900     05  STF-STATUS                   PIC X(09).
010000     05  STF-REMINDER-COUNT           PIC 9(03).
010100     05  FILLER                       PIC X(01).
010200 FD  INSIGHT-FILE.
010300 01  INSIGHT-FILE-RECORD.
010400     05  IF-USER-ID                   PIC 9(09).
010500     05  IF-TYPE                      PIC X(24).
010600     05  IF-MESSAGE                   PIC X(120).
010700     05  IF-VALUE-1                   PIC S9(08)V9(02).
010800     05  IF-VALUE-2                   PIC S9(08)V9(02).
010900     05  IF-READ-FLAG                 PIC X(01).
011000     05  FILLER                       PIC X(06).
011100 WORKING-STORAGE SECTION.
011200 01  WS-SWITCHES.
011300     05  WS-EOF-USER-FLAG             PIC X(01) VALUE 'N'.
011400         88  WS-EOF-USERS                  VALUE 'Y'.
011500     05  FILLER                       PIC X(01).
011600 01  WS-RUN-DATE                      PIC 9(08).
011700 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
011800     05  WS-RUN-YYYY                  PIC 9(04).
011900     05  WS-RUN-MM                    PIC 9(02).
012000     05  WS-RUN-DD                    PIC 9(02).
012100 01  WS-CURRENT-MONTH-KEY             PIC 9(06).
012200*    08/10/2026 JQH LDG-0518 -- EXPENSE-FILE IS SORTED BY GROUP,
012300*    NOT BY EXP-ID, SO THE MONTH AND CATEGORY TOTALS CANNOT STAY
012400*    IN STEP WITH EXPENSE-SPLITS BY READING FORWARD -- LOADED
012500*    ONCE HERE AND SEARCHED BY KEY INSTEAD, SAME AS THE EXPENSE
012600*    HEADER LOOKUP IN SSM.BAT02.
012700 01  WS-EXPENSE-HEADER-TABLE.
012800     05  WS-EXP-HDR-ENTRY OCCURS 2000 TIMES
012900             ASCENDING KEY IS WS-EXP-HDR-ID
013000             INDEXED BY WS-EXP-HDR-IDX.
013100         10  WS-EXP-HDR-ID            PIC 9(09).
013200         10  WS-EXP-HDR-CATEGORY      PIC X(13).
013300         10  WS-EXP-HDR-DATE          PIC 9(08).
013400         10  FILLER                   PIC X(01).
013500 01  WS-EXPENSE-HEADER-COUNT          PIC 9(05) COMP.
013600 01  WS-SEARCH-KEY                    PIC 9(09) COMP.
013700*    WS-MONTH-TOTAL-TABLE IS ONE SLOT PER CALENDAR MONTH (1-12)
013800*    OF THE CURRENT YEAR ONLY -- MONTH NUMBER IS THE SUBSCRIPT,
013900*    NOT A SEARCH KEY, SO A MONTH WITH NO DATA SIMPLY STAYS AT
014000*    ZERO AND "POPULATED" MEANS WS-MT-SEEN-FLAG = 'Y'.
014100 01  WS-MONTH-TOTAL-TABLE.
014200     05  WS-MT-ENTRY OCCURS 12 TIMES.
014300         10  WS-MT-AMOUNT             PIC S9(08)V9(02).
014400         10  WS-MT-SEEN-FLAG          PIC X(01).
014500         10  FILLER                   PIC X(01).
014600 01  WS-MONTH-TOTAL-ALT-VIEW REDEFINES WS-MONTH-TOTAL-TABLE.
014700     05  WS-MT-RAW-ENTRY OCCURS 12 TIMES PIC X(13).
014800 01  WS-MONTH-TOTAL-POPULATED-COUNT   PIC 9(02) COMP.
014900*    WS-CATEGORY-TOTAL-TABLE IS PRE-SEEDED IN CATEGORY-CODE
015000*    ORDER (SAME ORDER AS THE EXP-CATEGORY 88-LEVELS ON
015100*    EXP.TIP04) SO A TIE FOR TOP CATEGORY RESOLVES TO THE
015200*    EARLIEST CATEGORY IN THAT ORDER.
015300 01  WS-CATEGORY-TOTAL-TABLE.
015400     05  WS-CT-ENTRY OCCURS 11 TIMES.
015500         10  WS-CT-CATEGORY          PIC X(13).
015600         10  WS-CT-AMOUNT            PIC S9(08)V9(02).
015700         10  FILLER                  PIC X(01).
015800 01  WS-CATEGORY-TOTAL-ALT-VIEW REDEFINES WS-CATEGORY-TOTAL-TABLE.
015900     05  WS-CT-RAW-ENTRY OCCURS 11 TIMES PIC X(22).
016000 01  WS-SUBSCRIPT-1                   PIC 9(03) COMP.
016100 01  WS-SUBSCRIPT-2                   PIC 9(03) COMP.
016200 01  WS-MONTH-NUM-DISP                 PIC 9(02).
016300 01  WS-LATEST-MONTH-NUM               PIC 9(02) COMP.
016400 01  WS-PREVIOUS-MONTH-NUM             PIC 9(02) COMP.
016500 01  WS-LATEST-MONTH-AMOUNT            PIC S9(08)V9(02).
016600 01  WS-PREVIOUS-MONTH-AMOUNT          PIC S9(08)V9(02).
016700 01  WS-INCREASE-FRACTION              PIC S9(04)V9(04).
016800 01  WS-INCREASE-PERCENT               PIC S9(08)V9(02).
016900 01  WS-ALL-MONTH-TOTAL               PIC S9(10)V9(02).
017000 01  WS-ALL-MONTH-AVERAGE             PIC S9(08)V9(02).
017100 01  WS-LAST-TWO-TOTAL                PIC S9(09)V9(02).
017200 01  WS-LAST-TWO-AVERAGE              PIC S9(08)V9(02).
017300 01  WS-PREDICTED-AMOUNT              PIC S9(08)V9(02).
017400 01  WS-TOP-CATEGORY-AMOUNT           PIC S9(08)V9(02).
017500 01  WS-TOP-CATEGORY-NAME             PIC X(13).
017600 01  WS-MAX-REMINDER-COUNT            PIC 9(03).
017700 01  WS-INSIGHTS-WRITTEN              PIC 9(07) COMP.
017800 01  WS-MEMBERS-PROCESSED             PIC 9(05) COMP.
017900 PROCEDURE DIVISION.
018000 0000-MAIN-CONTROL.
018100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
018200     PERFORM 2000-PROCESS-ONE-MEMBER THRU 2000-EXIT
018300         UNTIL WS-EOF-USERS.
018400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018500     STOP RUN.
018600 1000-INITIALIZE.
018700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
018800     MOVE WS-RUN-YYYY TO WS-CURRENT-MONTH-KEY (1:4).
018900     MOVE WS-RUN-MM TO WS-CURRENT-MONTH-KEY (5:2).
019000     MOVE 0 TO WS-INSIGHTS-WRITTEN WS-MEMBERS-PROCESSED.
019100     OPEN INPUT USER-FILE EXPENSE-FILE.
019200     OPEN OUTPUT INSIGHT-FILE.
019300     PERFORM 1050-LOAD-EXPENSE-HEADER-TABLE THRU 1050-EXIT.
019400     CLOSE EXPENSE-FILE.
019500     PERFORM 2900-READ-USER-RECORD THRU 2900-EXIT.
019600 1000-EXIT.
019700     EXIT.
019800 1050-LOAD-EXPENSE-HEADER-TABLE.
019900     MOVE 0 TO WS-EXPENSE-HEADER-COUNT.
020000 1060-LOAD-EXPENSE-HEADER-LOOP.
020100     READ EXPENSE-FILE
020200         AT END GO TO 1050-EXIT.
020300     ADD 1 TO WS-EXPENSE-HEADER-COUNT.
020400     SET WS-EXP-HDR-IDX TO WS-EXPENSE-HEADER-COUNT.
020500     MOVE EF-EXP-ID TO WS-EXP-HDR-ID (WS-EXP-HDR-IDX).
020600     MOVE EF-CATEGORY TO WS-EXP-HDR-CATEGORY (WS-EXP-HDR-IDX).
020700     MOVE EF-DATE TO WS-EXP-HDR-DATE (WS-EXP-HDR-IDX).
020800     GO TO 1060-LOAD-EXPENSE-HEADER-LOOP.
020900 1050-EXIT.
021000     EXIT.
021100 2000-PROCESS-ONE-MEMBER.
021200     IF UF-ACTIVE-FLAG = 'Y'
021300         ADD 1 TO WS-MEMBERS-PROCESSED
021400         PERFORM 1500-BUILD-MEMBER-TABLES THRU 1500-EXIT
021500         PERFORM 2100-RULE-HEAVY-SPENDER THRU 2100-EXIT
021600         PERFORM 2200-RULE-PAYMENT-DELAY THRU 2200-EXIT
021700         PERFORM 2300-RULE-EXPENSE-PREDICT THRU 2300-EXIT
021800         PERFORM 2400-RULE-COST-SAVING-TIP THRU 2400-EXIT
021900     END-IF.
022000     PERFORM 2900-READ-USER-RECORD THRU 2900-EXIT.
022100 2000-EXIT.
022200     EXIT.
022300 2900-READ-USER-RECORD.
022400     READ USER-FILE
022500         AT END MOVE 'Y' TO WS-EOF-USER-FLAG.
022600 2900-EXIT.
022700     EXIT.
022800*    1500-BUILD-MEMBER-TABLES -- ONE JOIN PASS OF SPLIT-FILE
022900*    AGAINST EXPENSE-FILE FOR THIS MEMBER, FEEDING BOTH THE
023000*    MONTH-TOTAL TABLE (ALL MONTHS) AND THE CATEGORY-TOTAL TABLE
023100*    (CURRENT MONTH ONLY).
023200 1500-BUILD-MEMBER-TABLES.
023300     PERFORM 1505-CLEAR-MONTH-TABLE THRU 1505-EXIT
023400         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
023500         UNTIL WS-SUBSCRIPT-1 > 12.
023600     PERFORM 1507-SEED-CATEGORY-TABLE THRU 1507-EXIT
023700         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
023800         UNTIL WS-SUBSCRIPT-1 > 11.
023900     OPEN INPUT SPLIT-FILE.
024000     PERFORM 1510-READ-SPLIT-RECORD THRU 1510-EXIT.
024100     PERFORM 1520-ADD-ONE-SPLIT-ROW THRU 1520-EXIT
024200         UNTIL SF-EXPENSE-ID = 0.
024300     CLOSE SPLIT-FILE.
024400 1500-EXIT.
024500     EXIT.
024600 1505-CLEAR-MONTH-TABLE.
024700     MOVE 0 TO WS-MT-AMOUNT (WS-SUBSCRIPT-1).
024800     MOVE 'N' TO WS-MT-SEEN-FLAG (WS-SUBSCRIPT-1).
024900 1505-EXIT.
025000     EXIT.
025100 1507-SEED-CATEGORY-TABLE.
025200     MOVE 0 TO WS-CT-AMOUNT (WS-SUBSCRIPT-1).
025300     EVALUATE WS-SUBSCRIPT-1
025400         WHEN 1  MOVE 'GENERAL      ' TO WS-CT-CATEGORY (1)
025500         WHEN 2  MOVE 'FOOD         ' TO WS-CT-CATEGORY (2)
025600         WHEN 3  MOVE 'TRANSPORT    ' TO WS-CT-CATEGORY (3)
025700         WHEN 4  MOVE 'ENTERTAINMENT' TO WS-CT-CATEGORY (4)
025800         WHEN 5  MOVE 'SHOPPING     ' TO WS-CT-CATEGORY (5)
025900         WHEN 6  MOVE 'UTILITIES    ' TO WS-CT-CATEGORY (6)
026000         WHEN 7  MOVE 'MEDICAL      ' TO WS-CT-CATEGORY (7)
026100         WHEN 8  MOVE 'TRAVEL       ' TO WS-CT-CATEGORY (8)
026200         WHEN 9  MOVE 'RENT         ' TO WS-CT-CATEGORY (9)
026300         WHEN 10 MOVE 'EDUCATION    ' TO WS-CT-CATEGORY (10)
026400         WHEN 11 MOVE 'OTHER        ' TO WS-CT-CATEGORY (11)
026500     END-EVALUATE.
026600 1507-EXIT.
026700     EXIT.
026800 1510-READ-SPLIT-RECORD.
026900     READ SPLIT-FILE
027000         AT END MOVE 0 TO SF-EXPENSE-ID.
027100 1510-EXIT.
027200     EXIT.
027300 1520-ADD-ONE-SPLIT-ROW.
027400     IF SF-USER-ID = UF-USER-ID
027500         PERFORM 1530-FIND-EXPENSE-HEADER THRU 1530-EXIT
027600         IF WS-SUBSCRIPT-2 > 0
027700             IF WS-EXP-HDR-DATE (WS-SUBSCRIPT-2) (1:4) = WS-RUN-YYYY
027800                 PERFORM 1540-POST-MONTH-TOTAL THRU 1540-EXIT
027900             END-IF
028000             IF WS-EXP-HDR-DATE (WS-SUBSCRIPT-2) (1:6)
028100                 = WS-CURRENT-MONTH-KEY
028200                 PERFORM 1550-POST-CATEGORY-TOTAL THRU 1550-EXIT
028300             END-IF
028400         END-IF
028500     END-IF.
028600     PERFORM 1510-READ-SPLIT-RECORD THRU 1510-EXIT.
028700 1520-EXIT.
028800     EXIT.
028900 1530-FIND-EXPENSE-HEADER.
029000     MOVE SF-EXPENSE-ID TO WS-SEARCH-KEY.
029100     SET WS-SUBSCRIPT-2 TO 0.
029200     SEARCH ALL WS-EXP-HDR-ENTRY
029300         AT END
029400             MOVE 0 TO WS-SUBSCRIPT-2
029500         WHEN WS-EXP-HDR-ID (WS-EXP-HDR-IDX) = WS-SEARCH-KEY
029600             SET WS-SUBSCRIPT-2 TO WS-EXP-HDR-IDX.
029700 1530-EXIT.
029800     EXIT.
029900*    1540-POST-MONTH-TOTAL -- THE MONTH NUMBER (POSITIONS 5-6 OF
030000*    THE 8-DIGIT EXPENSE DATE) IS THE TABLE SUBSCRIPT DIRECTLY,
030100*    SINCE THE TABLE HOLDS ONLY THE CURRENT YEAR'S 12 MONTHS.
030200 1540-POST-MONTH-TOTAL.
030300     MOVE WS-EXP-HDR-DATE (WS-SUBSCRIPT-2) (5:2) TO WS-MONTH-NUM-DISP.
030400     MOVE WS-MONTH-NUM-DISP TO WS-SUBSCRIPT-1.
030500     ADD SF-AMOUNT TO WS-MT-AMOUNT (WS-SUBSCRIPT-1).
030600     MOVE 'Y' TO WS-MT-SEEN-FLAG (WS-SUBSCRIPT-1).
030700 1540-EXIT.
030800     EXIT.
030900*    1550-POST-CATEGORY-TOTAL -- THE 11 CATEGORY SLOTS ARE
031000*    PRE-SEEDED BY 1507-SEED-CATEGORY-TABLE, SO THIS IS A PLAIN
031100*    FIND-BY-NAME, NEVER A GROW.
031200 1550-POST-CATEGORY-TOTAL.
031300     MOVE 1 TO WS-SUBSCRIPT-1.
031400     PERFORM 1555-SCAN-ONE-CATEGORY THRU 1555-EXIT
031500         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
031600         UNTIL WS-SUBSCRIPT-1 > 11
031700         OR WS-CT-CATEGORY (WS-SUBSCRIPT-1)
031800             = WS-EXP-HDR-CATEGORY (WS-SUBSCRIPT-2).
031900     IF WS-SUBSCRIPT-1 NOT > 11
032000         ADD SF-AMOUNT TO WS-CT-AMOUNT (WS-SUBSCRIPT-1)
032100     END-IF.
032200 1550-EXIT.
032300     EXIT.
032400 1555-SCAN-ONE-CATEGORY.
032500     CONTINUE.
032600 1555-EXIT.
032700     EXIT.
032800*    2100-RULE-HEAVY-SPENDER -- CURRENT MONTH SPEND MORE THAN
032900*    20 PERCENT OVER THE MONTH BEFORE IT.  NEEDS AT LEAST TWO
033000*    POPULATED MONTHS IN THE CURRENT YEAR, AND THE EARLIER OF
033100*    THE TWO MUST BE NONZERO OR THE PERCENT CANNOT BE FORMED.
033200 2100-RULE-HEAVY-SPENDER.
033300     MOVE 0 TO WS-LATEST-MONTH-NUM WS-PREVIOUS-MONTH-NUM.
033400     PERFORM 2105-FIND-LATEST-TWO-MONTHS THRU 2105-EXIT
033500         VARYING WS-SUBSCRIPT-1 FROM 12 BY -1
033600         UNTIL WS-SUBSCRIPT-1 < 1
033700         OR WS-PREVIOUS-MONTH-NUM NOT = 0.
033800     IF WS-LATEST-MONTH-NUM = 0 OR WS-PREVIOUS-MONTH-NUM = 0
033900         GO TO 2100-EXIT
034000     END-IF.
034100     MOVE WS-MT-AMOUNT (WS-LATEST-MONTH-NUM)
034200         TO WS-LATEST-MONTH-AMOUNT.
034300     MOVE WS-MT-AMOUNT (WS-PREVIOUS-MONTH-NUM)
034400         TO WS-PREVIOUS-MONTH-AMOUNT.
034500     IF WS-PREVIOUS-MONTH-AMOUNT NOT > 0
034600         GO TO 2100-EXIT
034700     END-IF.
034800     COMPUTE WS-INCREASE-FRACTION ROUNDED =
034900         (WS-LATEST-MONTH-AMOUNT - WS-PREVIOUS-MONTH-AMOUNT)
035000             / WS-PREVIOUS-MONTH-AMOUNT.
035100     COMPUTE WS-INCREASE-PERCENT ROUNDED =
035200         WS-INCREASE-FRACTION * 100.
035300     IF WS-INCREASE-PERCENT > 20
035400         PERFORM 2900-WRITE-HEAVY-SPENDER-ROW THRU 2900-EXIT
035500     END-IF.
035600 2100-EXIT.
035700     EXIT.
035800*    2105-FIND-LATEST-TWO-MONTHS SCANS BACKWARD FROM DECEMBER
035900*    SO THE FIRST SEEN MONTH BECOMES "LATEST" AND THE NEXT ONE
036000*    SEEN BECOMES "PREVIOUS."
036100 2105-FIND-LATEST-TWO-MONTHS.
036200     IF WS-MT-SEEN-FLAG (WS-SUBSCRIPT-1) = 'Y'
036300         IF WS-LATEST-MONTH-NUM = 0
036400             MOVE WS-SUBSCRIPT-1 TO WS-LATEST-MONTH-NUM
036500         ELSE
036600             MOVE WS-SUBSCRIPT-1 TO WS-PREVIOUS-MONTH-NUM
036700         END-IF
036800     END-IF.
036900 2105-EXIT.
037000     EXIT.
037100 2900-WRITE-HEAVY-SPENDER-ROW.
037200     MOVE UF-USER-ID TO IF-USER-ID.
037300     MOVE 'HEAVY-SPENDER           ' TO IF-TYPE.
037400     MOVE SPACES TO IF-MESSAGE.
037500     STRING 'SPENDING IS UP MORE THAN 20 PERCENT OVER LAST'
037600         ' MONTH' DELIMITED BY SIZE
037700         INTO IF-MESSAGE.
037800     MOVE WS-INCREASE-PERCENT TO IF-VALUE-1.
037900     MOVE WS-LATEST-MONTH-AMOUNT TO IF-VALUE-2.
038000     MOVE 'N' TO IF-READ-FLAG.
038100     WRITE INSIGHT-FILE-RECORD.
038200     ADD 1 TO WS-INSIGHTS-WRITTEN.
038300 2900-EXIT.
038400     EXIT.
038500*    2200-RULE-PAYMENT-DELAY -- ANY PENDING SETTLEMENT OWED BY
038600*    THIS MEMBER WITH MORE THAN 2 REMINDERS SENT RAISES THE
038700*    PAYMENT-DELAY-PREDICTION INSIGHT.
038800 2200-RULE-PAYMENT-DELAY.
038900     MOVE 0 TO WS-MAX-REMINDER-COUNT.
039000     OPEN INPUT SETTLE-FILE.
039100     PERFORM 2210-READ-SETTLE-RECORD THRU 2210-EXIT.
039200     PERFORM 2220-CHECK-ONE-SETTLEMENT THRU 2220-EXIT
039300         UNTIL STF-SET-ID = 0 AND STF-GROUP-ID = 0.
039400     CLOSE SETTLE-FILE.
039500     IF WS-MAX-REMINDER-COUNT > 2
039600         PERFORM 2230-WRITE-PAYMENT-DELAY-ROW THRU 2230-EXIT
039700     END-IF.
039800 2200-EXIT.
039900     EXIT.
040000 2210-READ-SETTLE-RECORD.
040100     READ SETTLE-FILE
040200         AT END MOVE 0 TO STF-SET-ID STF-GROUP-ID.
040300 2210-EXIT.
040400     EXIT.
040500 2220-CHECK-ONE-SETTLEMENT.
040600     IF STF-STATUS = 'PENDING  ' AND STF-FROM-USER = UF-USER-ID
040700         IF STF-REMINDER-COUNT > WS-MAX-REMINDER-COUNT
040800             MOVE STF-REMINDER-COUNT TO WS-MAX-REMINDER-COUNT
040900         END-IF
041000     END-IF.
041100     PERFORM 2210-READ-SETTLE-RECORD THRU 2210-EXIT.
041200 2220-EXIT.
041300     EXIT.
041400 2230-WRITE-PAYMENT-DELAY-ROW.
041500     MOVE UF-USER-ID TO IF-USER-ID.
041600     MOVE 'PAYMENT-DELAY-PREDICTION' TO IF-TYPE.
041700     MOVE SPACES TO IF-MESSAGE.
041800     STRING 'A PENDING SETTLEMENT HAS BEEN REMINDED MORE THAN'
041900         ' TWICE -- FOLLOW UP BEFORE IT GOES FURTHER OVERDUE'
042000         DELIMITED BY SIZE INTO IF-MESSAGE.
042100     MOVE 0 TO IF-VALUE-1.
042200     MOVE WS-MAX-REMINDER-COUNT TO IF-VALUE-2.
042300     MOVE 'N' TO IF-READ-FLAG.
042400     WRITE INSIGHT-FILE-RECORD.
042500     ADD 1 TO WS-INSIGHTS-WRITTEN.
042600 2230-EXIT.
042700     EXIT.
042800*    2300-RULE-EXPENSE-PREDICT -- NEEDS AT LEAST 3 POPULATED
042900*    MONTHS.  PREDICTED IS THE AVERAGE OF THE STRAIGHT ALL-
043000*    MONTHS AVERAGE AND THE AVERAGE OF THE LAST TWO MONTHS
043100*    FOUND BY 2105-FIND-LATEST-TWO-MONTHS (ALREADY SET BY THE
043200*    HEAVY-SPENDER RULE THAT RUNS JUST BEFORE THIS ONE).
043300 2300-RULE-EXPENSE-PREDICT.
043400     MOVE 0 TO WS-MONTH-TOTAL-POPULATED-COUNT.
043500     MOVE 0 TO WS-ALL-MONTH-TOTAL.
043600     PERFORM 2310-ADD-ONE-MONTH-TOTAL THRU 2310-EXIT
043700         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
043800         UNTIL WS-SUBSCRIPT-1 > 12.
043900     IF WS-MONTH-TOTAL-POPULATED-COUNT < 3
044000         GO TO 2300-EXIT
044100     END-IF.
044200     COMPUTE WS-ALL-MONTH-AVERAGE ROUNDED =
044300         WS-ALL-MONTH-TOTAL / WS-MONTH-TOTAL-POPULATED-COUNT.
044400     MOVE 0 TO WS-LAST-TWO-TOTAL.
044500     IF WS-LATEST-MONTH-NUM NOT = 0
044600         ADD WS-MT-AMOUNT (WS-LATEST-MONTH-NUM)
044700             TO WS-LAST-TWO-TOTAL
044800     END-IF.
044900     IF WS-PREVIOUS-MONTH-NUM NOT = 0
045000         ADD WS-MT-AMOUNT (WS-PREVIOUS-MONTH-NUM)
045100             TO WS-LAST-TWO-TOTAL
045200     END-IF.
045300     COMPUTE WS-LAST-TWO-AVERAGE ROUNDED = WS-LAST-TWO-TOTAL / 2.
045400     COMPUTE WS-PREDICTED-AMOUNT ROUNDED =
045500         (WS-ALL-MONTH-AVERAGE + WS-LAST-TWO-AVERAGE) / 2.
045600     PERFORM 2320-WRITE-PREDICTION-ROW THRU 2320-EXIT.
045700 2300-EXIT.
045800     EXIT.
045900 2310-ADD-ONE-MONTH-TOTAL.
046000     IF WS-MT-SEEN-FLAG (WS-SUBSCRIPT-1) = 'Y'
046100         ADD WS-MT-AMOUNT (WS-SUBSCRIPT-1) TO WS-ALL-MONTH-TOTAL
046200         ADD 1 TO WS-MONTH-TOTAL-POPULATED-COUNT
046300     END-IF.
046400 2310-EXIT.
046500     EXIT.
046600 2320-WRITE-PREDICTION-ROW.
046700     MOVE UF-USER-ID TO IF-USER-ID.
046800     MOVE 'EXPENSE-PREDICTION      ' TO IF-TYPE.
046900     MOVE SPACES TO IF-MESSAGE.
047000     STRING 'BASED ON YOUR SPENDING HISTORY, NEXT MONTH IS'
047100         ' PREDICTED TO COST ABOUT THIS MUCH' DELIMITED BY SIZE
047200         INTO IF-MESSAGE.
047300     MOVE WS-PREDICTED-AMOUNT TO IF-VALUE-1.
047400     MOVE WS-ALL-MONTH-AVERAGE TO IF-VALUE-2.
047500     MOVE 'N' TO IF-READ-FLAG.
047600     WRITE INSIGHT-FILE-RECORD.
047700     ADD 1 TO WS-INSIGHTS-WRITTEN.
047800 2320-EXIT.
047900     EXIT.
048000*    2400-RULE-COST-SAVING-TIP -- NAMES THE CURRENT MONTH'S
048100*    BIGGEST CATEGORY AS THE PLACE TO LOOK FOR SAVINGS; THE 11
048200*    SLOTS ARE PRE-SEEDED IN CATEGORY-CODE ORDER SO A TIE KEEPS
048300*    THE EARLIEST CATEGORY IN THAT ORDER.
048400 2400-RULE-COST-SAVING-TIP.
048500     MOVE 0 TO WS-TOP-CATEGORY-AMOUNT.
048600     MOVE SPACES TO WS-TOP-CATEGORY-NAME.
048700     PERFORM 2410-CHECK-ONE-CATEGORY THRU 2410-EXIT
048800         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
048900         UNTIL WS-SUBSCRIPT-1 > 11.
049000     IF WS-TOP-CATEGORY-AMOUNT NOT > 0
049100         GO TO 2400-EXIT
049200     END-IF.
049300     PERFORM 2420-WRITE-SAVING-TIP-ROW THRU 2420-EXIT.
049400 2400-EXIT.
049500     EXIT.
049600 2410-CHECK-ONE-CATEGORY.
049700     IF WS-CT-AMOUNT (WS-SUBSCRIPT-1) > WS-TOP-CATEGORY-AMOUNT
049800         MOVE WS-CT-AMOUNT (WS-SUBSCRIPT-1)
049900             TO WS-TOP-CATEGORY-AMOUNT
050000         MOVE WS-CT-CATEGORY (WS-SUBSCRIPT-1)
050100             TO WS-TOP-CATEGORY-NAME
050200     END-IF.
050300 2410-EXIT.
050400     EXIT.
050500*    2420-WRITE-SAVING-TIP-ROW -- THE TIP WORDING IS TAILORED
050600*    FOR FOOD, TRANSPORT AND ENTERTAINMENT; EVERY OTHER CATEGORY
050700*    GETS THE GENERIC REVIEW-YOUR-SPENDING WORDING.
050800 2420-WRITE-SAVING-TIP-ROW.
050900     MOVE UF-USER-ID TO IF-USER-ID.
051000     MOVE 'COST-SAVING-TIP         ' TO IF-TYPE.
051100     MOVE SPACES TO IF-MESSAGE.
051200     EVALUATE WS-TOP-CATEGORY-NAME
051300         WHEN 'FOOD         '
051400             STRING 'YOUR BIGGEST SPEND THIS MONTH IS FOOD --'
051500                 ' TRY PLANNING MEALS AHEAD TO CUT TAKEOUT COSTS'
051600                 DELIMITED BY SIZE INTO IF-MESSAGE
051700         WHEN 'TRANSPORT    '
051800             STRING 'YOUR BIGGEST SPEND THIS MONTH IS TRANSPORT'
051900                 ' -- LOOK AT CARPOOLING WITH THE GROUP'
052000                 DELIMITED BY SIZE INTO IF-MESSAGE
052100         WHEN 'ENTERTAINMENT'
052200             STRING 'YOUR BIGGEST SPEND THIS MONTH IS'
052300                 ' ENTERTAINMENT -- ASK ABOUT GROUP DISCOUNTS'
052400                 DELIMITED BY SIZE INTO IF-MESSAGE
052500         WHEN OTHER
052600             STRING 'YOUR BIGGEST SPEND THIS MONTH IS IN '
052700                 WS-TOP-CATEGORY-NAME
052800                 ' -- LOOK THERE FIRST FOR SAVINGS'
052900                 DELIMITED BY SIZE INTO IF-MESSAGE
053000     END-EVALUATE.
053100     MOVE WS-TOP-CATEGORY-AMOUNT TO IF-VALUE-1.
053200     MOVE 0 TO IF-VALUE-2.
053300     MOVE 'N' TO IF-READ-FLAG.
053400     WRITE INSIGHT-FILE-RECORD.
053500     ADD 1 TO WS-INSIGHTS-WRITTEN.
053600 2420-EXIT.
053700     EXIT.
053800 9000-TERMINATE.
053900     CLOSE USER-FILE INSIGHT-FILE.
054000     DISPLAY 'SSI COMPLETE - MEMBERS PROCESSED '
054100         WS-MEMBERS-PROCESSED ' INSIGHTS WRITTEN '
054200         WS-INSIGHTS-WRITTEN.
054300 9000-EXIT.
054400     EXIT.
