000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SETTLEMENT-ENGINE.
000300 AUTHOR. R.M.COURTNEY.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 06/04/1984.
000600 DATE-COMPILED. 06/04/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  SSM.BAT02 -- SETTLEMENT-ENGINE                               *
001000*  NETS EACH GROUP MEMBER'S BALANCE FROM THE EXPENSE-SPLITS FILE *
001100*  AND GREEDILY MATCHES THE BIGGEST DEBTOR TO THE BIGGEST        *
001200*  CREDITOR UNTIL THE GROUP'S BOOKS ARE SQUARE, WRITING ONE      *
001300*  SETTLEMENT ROW PER MATCH.                                    *
001400*  THREE WAYS IN, SELECTED BY LK-OPERATION-CODE:                *
001500*    SPACE   REBUILD SETTLEMENTS.  CALLED BY THE EXPENSE-SPLIT-  *
001600*            ENGINE WITH A SINGLE GROUP NUMBER RIGHT AFTER A NEW *
001700*            EXPENSE POSTS, OR RUN STANDALONE AS THE OVERNIGHT   *
001800*            JOB WITH LK-CALL-GROUP-ID ZERO, MEANING "EVERY      *
001900*            ACTIVE GROUP" -- A STILL-PENDING SETTLEMENT THAT    *
002000*            SURVIVES THE REBUILD CARRIES ITS REMINDER COUNT     *
002100*            FORWARD UNCHANGED.                                  *
002200*    '1'     MARK-SETTLED.  LK-TARGET-SETTLE-ID IS SET TO        *
002300*            COMPLETED AND THE DEBTOR (FROM-USER) IS CREDITED    *
002400*            10 REWARD POINTS ON THE USER MASTER.                *
002500*    '2'     SEND-REMINDER.  LK-TARGET-SETTLE-ID HAS ITS         *
002600*            REMINDER COUNT INCREMENTED BY ONE.                  *
002700*  THE REBUILD FORM ALWAYS REBUILDS A GROUP'S PENDING SETTLE-    *
002800*  MENTS FROM SCRATCH -- OLD PENDING ROWS FOR AN IN-SCOPE GROUP   *
002900*  ARE DROPPED AND REPLACED, COMPLETED/CANCELLED HISTORY IS      *
003000*  CARRIED FORWARD UNTOUCHED.  ALL THREE FORMS LAND THEIR OUTPUT *
003100*  ON SETTLESN (AND, FOR MARK-SETTLED, USERSN); JOB STEPS        *
003200*  LDGSTL20 AND LDGUSR21 COPY THEM BACK OVER SETTLES AND USERS   *
003300*  BEFORE THE NEXT RUN.                                          *
003400*****************************************************************
003500* CHANGE LOG.
003600* DATE       BY     REQUEST   DESCRIPTION
003700* ---------- ------ --------- ------------------------------------
003800* 06/04/1984 DWF    LDG-0011  ORIGINAL PROGRAM, SINGLE GROUP ONLY,
003900*                             CALLED FORM ONLY.
004000* 06/14/1988 RMC    LDG-0158  ADDED THE STANDALONE OVERNIGHT FORM
004100*                             AND THE FULL-REBUILD COPY-FORWARD.
004200* 02/18/1991 TKO    LDG-0273  ADDED THE REMINDER-COUNT BUMP ON
004300*                             SURVIVING PENDING SETTLEMENTS.
004400* 07/09/1993 TKO    LDG-0311  GREEDY MATCH NOW WORKS IN PAISE
004500*                             (INTEGER) TO KEEP ROUNDING OUT OF
004600*                             THE MATCH COMPARISON.
004700* 01/30/1996 SKR    LDG-0357  WIDENED THE BALANCE TABLE TO 100
004800*                             MEMBERS PER GROUP.
004900* 08/11/1998 SKR    LDG-0400  YEAR 2000 REVIEW -- NO DATE FIELDS
005000*                             ARE CARRIED BY THIS PROGRAM OR BY
005100*                             SETTLEMENT-RECORD, CERTIFIED Y2K
005200*                             READY.
005300* 10/14/2004 PNV    LDG-0473  RECOMPILED UNDER NEW JOB-CLASS
005400*                             STANDARDS, NO LOGIC CHANGE.
005500* 03/11/2005 PNV    LDG-0481  ADDED THE MARK-SETTLED AND SEND-
005600*                             REMINDER ENTRY FORMS SO THE MEMBER
005700*                             TERMINAL CAN POST BOTH WITHOUT A
005800*                             SEPARATE PROGRAM.
005900* 08/10/2026 JQH    LDG-0510  A PAID ('Y') SPLIT WAS BEING
006000*                             SKIPPED OUTRIGHT -- THE PAYER'S OWN
006100*                             PRE-PAID SHARE NOW CREDITS THEIR
006200*                             BALANCE INSTEAD OF VANISHING.
006300* 08/10/2026 JQH    LDG-0511  REMOVED THE UNDER-ONE-RUPEE CUTOFF
006400*                             IN THE GREEDY MATCH -- RESIDUAL
006500*                             BALANCES UNDER A RUPEE WERE NEVER
006600*                             BEING SETTLED.
006700* 08/10/2026 JQH    LDG-0519  BACKED OUT THE LDG-0273 REMINDER-
006800*                             COUNT BUMP ON SURVIVING PENDING
006900*                             SETTLEMENTS -- THE ONLY REMINDER A
007000*                             MEMBER EVER SEES IS THE ONE SENT
007100*                             EXPLICITLY THROUGH THE '2' ENTRY
007200*                             FORM, SO BUMPING THE COUNT ON EVERY
007300*                             OVERNIGHT REBUILD WAS INFLATING IT
007400*                             AGAINST NO ACTUAL REMINDER AND
007500*                             COULD TRIP THE INSIGHT ENGINE'S
007600*                             PAYMENT-DELAY RULE FOR MEMBERS WHO
007700*                             WERE NEVER REMINDED MORE THAN TWICE.
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT GROUP-FILE ASSIGN TO GROUPS
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600     SELECT EXPENSE-FILE ASSIGN TO EXPENSES
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800     SELECT SPLIT-FILE ASSIGN TO EXPSPLIT
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000     SELECT SETTLE-OLD-FILE ASSIGN TO SETTLES
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200     SELECT SETTLE-NEW-FILE ASSIGN TO SETTLESN
009300         ORGANIZATION IS LINE SEQUENTIAL.
009400     SELECT USER-OLD-FILE ASSIGN TO USERS
009500         ORGANIZATION IS LINE SEQUENTIAL.
009600     SELECT USER-NEW-FILE ASSIGN TO USERSN
009700         ORGANIZATION IS LINE SEQUENTIAL.
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  GROUP-FILE.
010100 01  GROUP-FILE-RECORD.
010200     05  GF-GRP-ID                    PIC 9(09).
010300     05  GF-GRP-NAME                  PIC X(30).
010400     05  GF-GRP-TYPE                  PIC X(10).
010500     05  GF-GRP-INVITE-CODE           PIC X(08).
010600     05  GF-GRP-CREATED-BY            PIC 9(09).
010700     05  GF-GRP-ACTIVE-FLAG           PIC X(01).
010800     05  FILLER                       PIC X(09).
010900 FD  EXPENSE-FILE.
011000 01  EXPENSE-FILE-RECORD.
011100     05  EF-EXP-ID                    PIC 9(09).
011200     05  EF-GROUP-ID                  PIC 9(09).
011300     05  EF-PAID-BY                   PIC 9(09).
011400     05  EF-DESCRIPTION                PIC X(40).
011500     05  EF-AMOUNT                    PIC S9(08)V9(02).
011600     05  EF-CATEGORY                  PIC X(13).
011700     05  EF-SPLIT-TYPE                PIC X(10).
011800     05  EF-DATE                      PIC 9(08).
011900     05  EF-SETTLED-FLAG              PIC X(01).
012000     05  FILLER                       PIC X(01).
012100 FD  SPLIT-FILE.
012200 01  SPLIT-FILE-RECORD.
012300     05  SF-EXPENSE-ID                PIC 9(09).
012400     05  SF-USER-ID                   PIC 9(09).
012500     05  SF-AMOUNT                    PIC S9(08)V9(02).
012600     05  SF-PERCENTAGE                PIC S9(03)V9(02).
012700     05  SF-PAID-FLAG                 PIC X(01).
012800     05  FILLER                       PIC X(01).
012900 FD  SETTLE-OLD-FILE.
013000 01  SETTLE-OLD-RECORD.
013100     05  SO-SET-ID                    PIC 9(09).
013200     05  SO-GROUP-ID                  PIC 9(09).
013300     05  SO-FROM-USER                 PIC 9(09).
013400     05  SO-TO-USER                   PIC 9(09).
013500     05  SO-AMOUNT                    PIC S9(08)V9(02).
013600     05  SO-STATUS                    PIC X(09).
013700     05  SO-REMINDER-COUNT            PIC 9(03).
013800     05  FILLER                       PIC X(01).
013900 FD  SETTLE-NEW-FILE.
014000 01  SETTLE-NEW-RECORD.
014100     05  SN-SET-ID                    PIC 9(09).
014200     05  SN-GROUP-ID                  PIC 9(09).
014300     05  SN-FROM-USER                 PIC 9(09).
014400     05  SN-TO-USER                   PIC 9(09).
014500     05  SN-AMOUNT                    PIC S9(08)V9(02).
014600     05  SN-STATUS                    PIC X(09).
014700     05  SN-REMINDER-COUNT            PIC 9(03).
014800     05  FILLER                       PIC X(01).
014900 FD  USER-OLD-FILE.
015000 01  USER-OLD-RECORD.
015100     05  UO-USER-ID                   PIC 9(09).
015200     05  UO-USER-NAME                 PIC X(30).
015300     05  UO-USER-EMAIL                PIC X(40).
015400     05  UO-USER-UPI-ID                PIC X(30).
015500     05  UO-REWARD-POINTS             PIC S9(07).
015600     05  UO-ZERO-DEBT-STREAK          PIC S9(05).
015700     05  UO-ACTIVE-FLAG               PIC X(01).
015800     05  FILLER                       PIC X(01).
015900 FD  USER-NEW-FILE.
016000 01  USER-NEW-RECORD.
016100     05  UN-USER-ID                   PIC 9(09).
016200     05  UN-USER-NAME                 PIC X(30).
016300     05  UN-USER-EMAIL                PIC X(40).
016400     05  UN-USER-UPI-ID                PIC X(30).
016500     05  UN-REWARD-POINTS             PIC S9(07).
016600     05  UN-ZERO-DEBT-STREAK          PIC S9(05).
016700     05  UN-ACTIVE-FLAG               PIC X(01).
016800     05  FILLER                       PIC X(01).
016900 WORKING-STORAGE SECTION.
017000 01  WS-SWITCHES.
017100     05  WS-EOF-GROUP-FLAG            PIC X(01) VALUE 'N'.
017200         88  WS-EOF-GROUPS                 VALUE 'Y'.
017300     05  WS-EOF-EXPENSE-FLAG          PIC X(01) VALUE 'N'.
017400         88  WS-EOF-EXPENSES               VALUE 'Y'.
017500     05  WS-EOF-SPLIT-FLAG            PIC X(01) VALUE 'N'.
017600         88  WS-EOF-SPLITS                 VALUE 'Y'.
017700     05  WS-EOF-OLD-SETTLE-FLAG       PIC X(01) VALUE 'N'.
017800         88  WS-EOF-OLD-SETTLES            VALUE 'Y'.
017900     05  WS-NIGHTLY-RUN-FLAG          PIC X(01) VALUE 'N'.
018000         88  WS-NIGHTLY-RUN                VALUE 'Y'.
018100     05  WS-EOF-USER-FLAG             PIC X(01) VALUE 'N'.
018200         88  WS-EOF-USERS                  VALUE 'Y'.
018300     05  WS-TARGET-FOUND-FLAG         PIC X(01) VALUE 'N'.
018400         88  WS-TARGET-FOUND               VALUE 'Y'.
018500     05  FILLER                       PIC X(01).
018600 01  WS-REWARD-TARGET-USER            PIC 9(09).
018700 01  WS-RUN-DATE                      PIC 9(08).
018800 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
018900     05  WS-RUN-YYYY                  PIC 9(04).
019000     05  WS-RUN-MM                    PIC 9(02).
019100     05  WS-RUN-DD                    PIC 9(02).
019200 01  WS-EXPENSE-HEADER-TABLE.
019300     05  WS-EXP-HDR-ENTRY OCCURS 2000 TIMES
019400             ASCENDING KEY IS WS-EXP-HDR-ID
019500             INDEXED BY WS-EXP-HDR-IDX.
019600         10  WS-EXP-HDR-ID             PIC 9(09).
019700         10  WS-EXP-HDR-GROUP-ID       PIC 9(09).
019800         10  WS-EXP-HDR-PAID-BY        PIC 9(09).
019900         10  FILLER                    PIC X(01).
020000 01  WS-EXPENSE-HEADER-COUNT          PIC 9(05) COMP.
020100 01  WS-BALANCE-TABLE.
020200     05  WS-BALANCE-ENTRY OCCURS 100 TIMES.
020300         10  WS-BAL-GROUP-ID          PIC 9(09).
020400         10  WS-BAL-USER-ID           PIC 9(09).
020500         10  WS-BAL-NET-PAISE         PIC S9(10) COMP.
020600         10  FILLER                   PIC X(01).
020700 01  WS-BALANCE-ALT-VIEW REDEFINES WS-BALANCE-TABLE.
020800     05  WS-BAL-RAW-ENTRY OCCURS 100 TIMES PIC X(28).
020900 01  WS-BALANCE-COUNT                 PIC 9(03) COMP.
021000*    WS-OLD-SETTLE-TABLE HOLDS THE PENDING ROWS DROPPED FROM AN
021100*    IN-SCOPE GROUP DURING THE PASS 1 REBUILD, SO A SURVIVING
021200*    DEBT CAN CARRY ITS REMINDER COUNT FORWARD INTO THE FRESH
021300*    ROW THAT REPLACES IT RATHER THAN STARTING OVER AT ZERO.
021400 01  WS-OLD-SETTLE-TABLE.
021500     05  WS-OSET-ENTRY OCCURS 100 TIMES.
021600         10  WS-OSET-GROUP-ID         PIC 9(09).
021700         10  WS-OSET-FROM-USER        PIC 9(09).
021800         10  WS-OSET-TO-USER          PIC 9(09).
021900         10  WS-OSET-AMOUNT-PAISE     PIC S9(10) COMP.
022000         10  WS-OSET-REMINDER-COUNT   PIC 9(03).
022100         10  FILLER                   PIC X(01).
022200 01  WS-OLD-SETTLE-ALT-VIEW REDEFINES WS-OLD-SETTLE-TABLE.
022300     05  WS-OSET-RAW-ENTRY OCCURS 100 TIMES PIC X(30).
022400 01  WS-OLD-SETTLE-COUNT              PIC 9(03) COMP.
022500 01  WS-GROUP-SCOPE-ENTRY-COUNT       PIC 9(03) COMP.
022600 01  WS-CALL-GROUP-ID                 PIC 9(09).
022700 01  WS-CURRENT-GROUP-ID              PIC 9(09).
022800 01  WS-MAX-SETTLEMENT-ID             PIC 9(09) COMP.
022900 01  WS-SUBSCRIPT-1                   PIC 9(03) COMP.
023000 01  WS-SUBSCRIPT-2                   PIC 9(03) COMP.
023100 01  WS-SUBSCRIPT-3                   PIC 9(03) COMP.
023200 01  WS-CARRIED-REMINDER-COUNT        PIC 9(03).
023300 01  WS-OSET-FOUND-FLAG               PIC X(01).
023400 01  WS-SEARCH-KEY                    PIC 9(09) COMP.
023500 01  WS-SPLIT-AMOUNT-PAISE            PIC S9(10) COMP.
023600 01  WS-AMOUNT-DECIMAL                PIC S9(08)V9(02).
023700 01  WS-MATCH-PAISE                   PIC S9(10) COMP.
023800 01  WS-SETTLEMENTS-WRITTEN           PIC 9(07) COMP.
023900 LINKAGE SECTION.
024000 01  LK-CALL-GROUP-ID                 PIC 9(09).
024100 01  LK-OPERATION-CODE                PIC X(01).
024200     88  LK-OP-IS-MARK-SETTLED            VALUE '1'.
024300     88  LK-OP-IS-SEND-REMINDER           VALUE '2'.
024400 01  LK-TARGET-SETTLE-ID              PIC 9(09).
024500 PROCEDURE DIVISION USING LK-CALL-GROUP-ID LK-OPERATION-CODE
024600     LK-TARGET-SETTLE-ID.
024700 0000-MAIN-CONTROL.
024800     IF LK-OP-IS-MARK-SETTLED
024900         PERFORM 6000-MARK-SETTLED-ENTRY THRU 6000-EXIT
025000         GOBACK
025100     END-IF.
025200     IF LK-OP-IS-SEND-REMINDER
025300         PERFORM 7000-SEND-REMINDER-ENTRY THRU 7000-EXIT
025400         GOBACK
025500     END-IF.
025600     MOVE LK-CALL-GROUP-ID TO WS-CALL-GROUP-ID.
025700     IF WS-CALL-GROUP-ID = 0
025800         MOVE 'Y' TO WS-NIGHTLY-RUN-FLAG
025900     END-IF.
026000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
026100     PERFORM 2000-BUILD-BALANCE-TABLE THRU 2000-EXIT.
026200     PERFORM 3000-REBUILD-SETTLEMENTS THRU 3000-EXIT.
026300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
026400     GOBACK.
026500 1000-INITIALIZE.
026600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
026700     MOVE 0 TO WS-SETTLEMENTS-WRITTEN.
026800     MOVE 0 TO WS-MAX-SETTLEMENT-ID.
026900     MOVE 0 TO WS-OLD-SETTLE-COUNT.
027000     OPEN INPUT EXPENSE-FILE.
027100     PERFORM 1100-LOAD-EXPENSE-HEADER-TABLE THRU 1100-EXIT.
027200     CLOSE EXPENSE-FILE.
027300 1000-EXIT.
027400     EXIT.
027500 1100-LOAD-EXPENSE-HEADER-TABLE.
027600     MOVE 0 TO WS-EXPENSE-HEADER-COUNT.
027700 1110-LOAD-EXPENSE-HEADER-LOOP.
027800     READ EXPENSE-FILE
027900         AT END GO TO 1100-EXIT.
028000     ADD 1 TO WS-EXPENSE-HEADER-COUNT.
028100     SET WS-EXP-HDR-IDX TO WS-EXPENSE-HEADER-COUNT.
028200     MOVE EF-EXP-ID TO WS-EXP-HDR-ID (WS-EXP-HDR-IDX).
028300     MOVE EF-GROUP-ID TO WS-EXP-HDR-GROUP-ID (WS-EXP-HDR-IDX).
028400     MOVE EF-PAID-BY TO WS-EXP-HDR-PAID-BY (WS-EXP-HDR-IDX).
028500     GO TO 1110-LOAD-EXPENSE-HEADER-LOOP.
028600 1100-EXIT.
028700     EXIT.
028800*    2000-BUILD-BALANCE-TABLE -- ONE PASS OVER EXPENSE-SPLITS.
028900*    UNPAID SHARES (SF-PAID-FLAG = 'N') ARE OWED BY THE
029000*    PARTICIPANT AND CREDITED TO WHOEVER PAID THE EXPENSE.
029100 2000-BUILD-BALANCE-TABLE.
029200     MOVE 0 TO WS-BALANCE-COUNT.
029300     OPEN INPUT SPLIT-FILE.
029400     PERFORM 2900-READ-SPLIT-RECORD THRU 2900-EXIT.
029500     PERFORM 2100-APPLY-ONE-SPLIT THRU 2100-EXIT
029600         UNTIL WS-EOF-SPLITS.
029700     CLOSE SPLIT-FILE.
029800 2000-EXIT.
029900     EXIT.
030000 2100-APPLY-ONE-SPLIT.
030100*    08/10/2026 JQH LDG-0510 -- A 'Y' (PRE-PAID) SPLIT USED TO BE
030200*    SKIPPED OUTRIGHT.  THE PAYER'S OWN SHARE STILL COUNTS TOWARD
030300*    PAID EVEN THOUGH NO ONE OWES IT, SO IT IS CREDITED BELOW
030400*    WITHOUT CHARGING ANY PARTICIPANT.
030500     PERFORM 2110-FIND-HEADER-ENTRY THRU 2110-EXIT.
030600     IF WS-SUBSCRIPT-1 > 0
030700         COMPUTE WS-SPLIT-AMOUNT-PAISE =
030800             SF-AMOUNT * 100
030900         IF SF-PAID-FLAG = 'N'
031000             PERFORM 2120-ADD-BALANCE THRU 2120-EXIT
031100         ELSE
031200             PERFORM 2125-CREDIT-PAYER-SHARE THRU 2125-EXIT
031300         END-IF
031400     END-IF.
031500     PERFORM 2900-READ-SPLIT-RECORD THRU 2900-EXIT.
031600 2100-EXIT.
031700     EXIT.
031800*    2125-CREDIT-PAYER-SHARE -- THE PAYER'S OWN PRE-PAID SPLIT.
031900*    NOTHING IS OWED ON IT, SO ONLY THE PAYER'S BALANCE MOVES.
032000 2125-CREDIT-PAYER-SHARE.
032100     MOVE WS-EXP-HDR-GROUP-ID (WS-SUBSCRIPT-1) TO WS-CURRENT-GROUP-ID.
032200     MOVE WS-EXP-HDR-PAID-BY (WS-SUBSCRIPT-1) TO WS-SEARCH-KEY.
032300     PERFORM 2150-SCAN-BALANCE-TABLE THRU 2150-EXIT.
032400     ADD WS-SPLIT-AMOUNT-PAISE TO
032500         WS-BAL-NET-PAISE (WS-SUBSCRIPT-2).
032600 2125-EXIT.
032700     EXIT.
032800 2110-FIND-HEADER-ENTRY.
032900     MOVE SF-EXPENSE-ID TO WS-SEARCH-KEY.
033000     SET WS-SUBSCRIPT-1 TO 0.
033100     SEARCH ALL WS-EXP-HDR-ENTRY
033200         AT END
033300             MOVE 0 TO WS-SUBSCRIPT-1
033400         WHEN WS-EXP-HDR-ID (WS-EXP-HDR-IDX) = WS-SEARCH-KEY
033500             SET WS-SUBSCRIPT-1 TO WS-EXP-HDR-IDX.
033600 2110-EXIT.
033700     EXIT.
033800 2120-ADD-BALANCE.
033900*    CHARGE THE PARTICIPANT, CREDIT THE PAYER -- SAME PAISE
034000*    FIGURE MOVES OUT OF ONE BALANCE AND INTO THE OTHER.
034100     MOVE WS-EXP-HDR-GROUP-ID (WS-SUBSCRIPT-1)
034200         TO WS-CURRENT-GROUP-ID.
034300     MOVE SF-USER-ID TO WS-SEARCH-KEY.
034400     PERFORM 2150-SCAN-BALANCE-TABLE THRU 2150-EXIT.
034500     SUBTRACT WS-SPLIT-AMOUNT-PAISE FROM
034600         WS-BAL-NET-PAISE (WS-SUBSCRIPT-2).
034700     MOVE WS-EXP-HDR-PAID-BY (WS-SUBSCRIPT-1) TO WS-SEARCH-KEY.
034800     PERFORM 2150-SCAN-BALANCE-TABLE THRU 2150-EXIT.
034900     ADD WS-SPLIT-AMOUNT-PAISE TO
035000         WS-BAL-NET-PAISE (WS-SUBSCRIPT-2).
035100 2120-EXIT.
035200     EXIT.
035300*    2150-SCAN-BALANCE-TABLE -- LINEAR SCAN IS ACCEPTABLE HERE,
035400*    THE TABLE NEVER HOLDS MORE THAN ONE GROUP'S WORTH OF
035500*    MEMBERS IN A SINGLE RUN OF THE CALLED FORM, AND THE
035600*    STANDALONE FORM RESETS IT GROUP BY GROUP AS WELL.
035700 2150-SCAN-BALANCE-TABLE.
035800     MOVE 0 TO WS-SUBSCRIPT-2.
035900     PERFORM 2155-SCAN-ONE-BAL-ENTRY THRU 2155-EXIT
036000         VARYING WS-SUBSCRIPT-2 FROM 1 BY 1
036100         UNTIL WS-SUBSCRIPT-2 > WS-BALANCE-COUNT
036200         OR (WS-BAL-GROUP-ID (WS-SUBSCRIPT-2) =
036300                 WS-CURRENT-GROUP-ID
036400             AND WS-BAL-USER-ID (WS-SUBSCRIPT-2) =
036500                 WS-SEARCH-KEY).
036600     IF WS-SUBSCRIPT-2 > WS-BALANCE-COUNT
036700         IF WS-BALANCE-COUNT < 100
036800             ADD 1 TO WS-BALANCE-COUNT
036900             MOVE WS-BALANCE-COUNT TO WS-SUBSCRIPT-2
037000             MOVE WS-CURRENT-GROUP-ID
037100                 TO WS-BAL-GROUP-ID (WS-SUBSCRIPT-2)
037200             MOVE WS-SEARCH-KEY
037300                 TO WS-BAL-USER-ID (WS-SUBSCRIPT-2)
037400             MOVE 0 TO WS-BAL-NET-PAISE (WS-SUBSCRIPT-2)
037500         END-IF
037600     END-IF.
037700 2150-EXIT.
037800     EXIT.
037900 2155-SCAN-ONE-BAL-ENTRY.
038000     CONTINUE.
038100 2155-EXIT.
038200     EXIT.
038300 2900-READ-SPLIT-RECORD.
038400     READ SPLIT-FILE
038500         AT END MOVE 'Y' TO WS-EOF-SPLIT-FLAG.
038600 2900-EXIT.
038700     EXIT.
038800*    3000-REBUILD-SETTLEMENTS -- PASS 1 COPIES FORWARD EVERYTHING
038900*    THAT ISN'T AN IN-SCOPE PENDING ROW (AND TRACKS THE HIGHEST
039000*    SETTLEMENT ID SEEN); PASS 2 WALKS THE GROUPS IN SCOPE AND
039100*    WRITES THEIR FRESH SETTLEMENT ROWS.
039200 3000-REBUILD-SETTLEMENTS.
039300     OPEN INPUT SETTLE-OLD-FILE.
039400     OPEN OUTPUT SETTLE-NEW-FILE.
039500     OPEN INPUT GROUP-FILE.
039600     PERFORM 3100-COPY-FORWARD-OLD-SETTLES THRU 3100-EXIT.
039700     PERFORM 3200-PROCESS-GROUPS-IN-SCOPE THRU 3200-EXIT.
039800     CLOSE SETTLE-OLD-FILE SETTLE-NEW-FILE GROUP-FILE.
039900 3000-EXIT.
040000     EXIT.
040100 3100-COPY-FORWARD-OLD-SETTLES.
040200     PERFORM 3910-READ-OLD-SETTLE THRU 3910-EXIT.
040300     PERFORM 3110-COPY-ONE-OLD-SETTLE THRU 3110-EXIT
040400         UNTIL WS-EOF-OLD-SETTLES.
040500 3100-EXIT.
040600     EXIT.
040700 3110-COPY-ONE-OLD-SETTLE.
040800     IF SO-SET-ID > WS-MAX-SETTLEMENT-ID
040900         MOVE SO-SET-ID TO WS-MAX-SETTLEMENT-ID
041000     END-IF.
041100     IF SO-STATUS = 'PENDING  '
041200         AND (WS-NIGHTLY-RUN OR SO-GROUP-ID = WS-CALL-GROUP-ID)
041300         IF WS-OLD-SETTLE-COUNT < 100
041400             ADD 1 TO WS-OLD-SETTLE-COUNT
041500             SET WS-SUBSCRIPT-1 TO WS-OLD-SETTLE-COUNT
041600             MOVE SO-GROUP-ID
041700                 TO WS-OSET-GROUP-ID (WS-SUBSCRIPT-1)
041800             MOVE SO-FROM-USER
041900                 TO WS-OSET-FROM-USER (WS-SUBSCRIPT-1)
042000             MOVE SO-TO-USER
042100                 TO WS-OSET-TO-USER (WS-SUBSCRIPT-1)
042200             COMPUTE WS-OSET-AMOUNT-PAISE (WS-SUBSCRIPT-1) =
042300                 SO-AMOUNT * 100
042400             MOVE SO-REMINDER-COUNT
042500                 TO WS-OSET-REMINDER-COUNT (WS-SUBSCRIPT-1)
042600         END-IF
042700         GO TO 3115-SKIP-THIS-ROW
042800     END-IF.
042900     MOVE SO-SET-ID TO SN-SET-ID.
043000     MOVE SO-GROUP-ID TO SN-GROUP-ID.
043100     MOVE SO-FROM-USER TO SN-FROM-USER.
043200     MOVE SO-TO-USER TO SN-TO-USER.
043300     MOVE SO-AMOUNT TO SN-AMOUNT.
043400     MOVE SO-STATUS TO SN-STATUS.
043500     MOVE SO-REMINDER-COUNT TO SN-REMINDER-COUNT.
043600     WRITE SETTLE-NEW-RECORD.
043700 3115-SKIP-THIS-ROW.
043800     PERFORM 3910-READ-OLD-SETTLE THRU 3910-EXIT.
043900 3110-EXIT.
044000     EXIT.
044100 3910-READ-OLD-SETTLE.
044200     READ SETTLE-OLD-FILE
044300         AT END MOVE 'Y' TO WS-EOF-OLD-SETTLE-FLAG.
044400 3910-EXIT.
044500     EXIT.
044600 3200-PROCESS-GROUPS-IN-SCOPE.
044700     PERFORM 3920-READ-GROUP-RECORD THRU 3920-EXIT.
044800     PERFORM 3210-PROCESS-ONE-GROUP THRU 3210-EXIT
044900         UNTIL WS-EOF-GROUPS.
045000 3200-EXIT.
045100     EXIT.
045200 3210-PROCESS-ONE-GROUP.
045300     IF GF-GRP-ACTIVE-FLAG = 'Y'
045400         AND (WS-NIGHTLY-RUN OR GF-GRP-ID = WS-CALL-GROUP-ID)
045500         MOVE GF-GRP-ID TO WS-CURRENT-GROUP-ID
045600         PERFORM 4000-GREEDY-MATCH-GROUP THRU 4000-EXIT
045700     END-IF.
045800     PERFORM 3920-READ-GROUP-RECORD THRU 3920-EXIT.
045900 3210-EXIT.
046000     EXIT.
046100 3920-READ-GROUP-RECORD.
046200     READ GROUP-FILE
046300         AT END MOVE 'Y' TO WS-EOF-GROUP-FLAG.
046400 3920-EXIT.
046500     EXIT.
046600*    4000-GREEDY-MATCH-GROUP -- REPEATEDLY SETTLE THE LARGEST
046700*    CREDITOR AGAINST THE LARGEST DEBTOR IN THE GROUP UNTIL NO
046800*    BALANCE REMAINS, WRITING ONE NEW PENDING ROW PER MATCH.
046900 4000-GREEDY-MATCH-GROUP.
047000     PERFORM 4100-FIND-EXTREME-PAIR THRU 4100-EXIT
047100         UNTIL WS-SUBSCRIPT-1 = 0
047200         OR WS-SUBSCRIPT-2 = 0.
047300 4000-EXIT.
047400     EXIT.
047500 4100-FIND-EXTREME-PAIR.
047600     PERFORM 4110-LOCATE-TOP-CREDITOR THRU 4110-EXIT.
047700     PERFORM 4120-LOCATE-TOP-DEBTOR THRU 4120-EXIT.
047800     IF WS-SUBSCRIPT-1 NOT = 0 AND WS-SUBSCRIPT-2 NOT = 0
047900         PERFORM 4200-SETTLE-ONE-PAIR THRU 4200-EXIT
048000     END-IF.
048100 4100-EXIT.
048200     EXIT.
048300 4110-LOCATE-TOP-CREDITOR.
048400     MOVE 0 TO WS-SUBSCRIPT-1.
048500     MOVE 0 TO WS-MATCH-PAISE.
048600     PERFORM 4115-CHECK-ONE-CREDITOR THRU 4115-EXIT
048700         VARYING WS-GROUP-SCOPE-ENTRY-COUNT FROM 1 BY 1
048800         UNTIL WS-GROUP-SCOPE-ENTRY-COUNT > WS-BALANCE-COUNT.
048900 4110-EXIT.
049000     EXIT.
049100 4115-CHECK-ONE-CREDITOR.
049200     IF WS-BAL-GROUP-ID (WS-GROUP-SCOPE-ENTRY-COUNT) =
049300             WS-CURRENT-GROUP-ID
049400         IF WS-BAL-NET-PAISE (WS-GROUP-SCOPE-ENTRY-COUNT) >
049500                 WS-MATCH-PAISE
049600             MOVE WS-BAL-NET-PAISE (WS-GROUP-SCOPE-ENTRY-COUNT)
049700                 TO WS-MATCH-PAISE
049800             MOVE WS-GROUP-SCOPE-ENTRY-COUNT TO WS-SUBSCRIPT-1
049900         END-IF
050000     END-IF.
050100 4115-EXIT.
050200     EXIT.
050300 4120-LOCATE-TOP-DEBTOR.
050400     MOVE 0 TO WS-SUBSCRIPT-2.
050500     MOVE 0 TO WS-MATCH-PAISE.
050600     PERFORM 4125-CHECK-ONE-DEBTOR THRU 4125-EXIT
050700         VARYING WS-GROUP-SCOPE-ENTRY-COUNT FROM 1 BY 1
050800         UNTIL WS-GROUP-SCOPE-ENTRY-COUNT > WS-BALANCE-COUNT.
050900 4120-EXIT.
051000     EXIT.
051100 4125-CHECK-ONE-DEBTOR.
051200     IF WS-BAL-GROUP-ID (WS-GROUP-SCOPE-ENTRY-COUNT) =
051300             WS-CURRENT-GROUP-ID
051400         IF WS-BAL-NET-PAISE (WS-GROUP-SCOPE-ENTRY-COUNT) <
051500                 WS-MATCH-PAISE
051600             MOVE WS-BAL-NET-PAISE (WS-GROUP-SCOPE-ENTRY-COUNT)
051700                 TO WS-MATCH-PAISE
051800             MOVE WS-GROUP-SCOPE-ENTRY-COUNT TO WS-SUBSCRIPT-2
051900         END-IF
052000     END-IF.
052100 4125-EXIT.
052200     EXIT.
052300 4200-SETTLE-ONE-PAIR.
052400*    08/10/2026 JQH LDG-0511 -- DROPPED THE UNDER-ONE-RUPEE
052500*    CUTOFF.  4110/4120 ALREADY GUARANTEE SUBSCRIPT-1 IS A
052600*    POSITIVE BALANCE AND SUBSCRIPT-2 A NEGATIVE ONE, SO THE
052700*    MATCHING RUNS UNTIL EITHER POOL IS TRULY EMPTY, NOT JUST
052800*    DOWN TO ONE RUPEE OF RESIDUE.
052900     COMPUTE WS-MATCH-PAISE =
053000         0 - WS-BAL-NET-PAISE (WS-SUBSCRIPT-2).
053100     IF WS-BAL-NET-PAISE (WS-SUBSCRIPT-1) < WS-MATCH-PAISE
053200         MOVE WS-BAL-NET-PAISE (WS-SUBSCRIPT-1) TO WS-MATCH-PAISE
053300     END-IF.
053400     SUBTRACT WS-MATCH-PAISE FROM
053500         WS-BAL-NET-PAISE (WS-SUBSCRIPT-1).
053600     ADD WS-MATCH-PAISE TO
053700         WS-BAL-NET-PAISE (WS-SUBSCRIPT-2).
053800     COMPUTE WS-AMOUNT-DECIMAL = WS-MATCH-PAISE / 100.
053900     ADD 1 TO WS-MAX-SETTLEMENT-ID.
054000     MOVE WS-MAX-SETTLEMENT-ID TO SN-SET-ID.
054100     MOVE WS-CURRENT-GROUP-ID TO SN-GROUP-ID.
054200     MOVE WS-BAL-USER-ID (WS-SUBSCRIPT-2) TO SN-FROM-USER.
054300     MOVE WS-BAL-USER-ID (WS-SUBSCRIPT-1) TO SN-TO-USER.
054400     MOVE WS-AMOUNT-DECIMAL TO SN-AMOUNT.
054500     MOVE 'PENDING  ' TO SN-STATUS.
054600     PERFORM 4210-CARRY-FORWARD-REMINDER THRU 4210-EXIT.
054700     MOVE WS-CARRIED-REMINDER-COUNT TO SN-REMINDER-COUNT.
054800     WRITE SETTLE-NEW-RECORD.
054900     ADD 1 TO WS-SETTLEMENTS-WRITTEN.
055000 4200-EXIT.
055100     EXIT.
055200*    4210-CARRY-FORWARD-REMINDER -- IF THE SAME DEBT (SAME
055300*    GROUP, SAME PAIR, SAME AMOUNT) WAS SITTING PENDING BEFORE
055400*    THIS REBUILD, ITS REMINDER COUNT CARRIES FORWARD UNCHANGED.
055500*    08/10/2026 JQH LDG-0519 -- THE REBUILD ITSELF NEVER SENDS A
055600*    REMINDER, SO IT HAS NO BUSINESS BUMPING THE COUNT; ONLY THE
055700*    EXPLICIT '2' ENTRY FORM AT 7000-SEND-REMINDER-ENTRY DOES.
055800*    AN UNMATCHED (NEW) DEBT STARTS AT ZERO.
055900 4210-CARRY-FORWARD-REMINDER.
056000     MOVE 0 TO WS-CARRIED-REMINDER-COUNT.
056100     MOVE 'N' TO WS-OSET-FOUND-FLAG.
056200     PERFORM 4215-CHECK-ONE-OLD-SETTLE THRU 4215-EXIT
056300         VARYING WS-SUBSCRIPT-3 FROM 1 BY 1
056400         UNTIL WS-SUBSCRIPT-3 > WS-OLD-SETTLE-COUNT
056500         OR WS-OSET-FOUND-FLAG = 'Y'.
056600 4210-EXIT.
056700     EXIT.
056800 4215-CHECK-ONE-OLD-SETTLE.
056900     IF WS-OSET-GROUP-ID (WS-SUBSCRIPT-3) = WS-CURRENT-GROUP-ID
057000         AND WS-OSET-FROM-USER (WS-SUBSCRIPT-3) =
057100             WS-BAL-USER-ID (WS-SUBSCRIPT-2)
057200         AND WS-OSET-TO-USER (WS-SUBSCRIPT-3) =
057300             WS-BAL-USER-ID (WS-SUBSCRIPT-1)
057400         AND WS-OSET-AMOUNT-PAISE (WS-SUBSCRIPT-3) =
057500             WS-MATCH-PAISE
057600         MOVE 'Y' TO WS-OSET-FOUND-FLAG
057700         MOVE WS-OSET-REMINDER-COUNT (WS-SUBSCRIPT-3)
057800             TO WS-CARRIED-REMINDER-COUNT
057900     END-IF.
058000 4215-EXIT.
058100     EXIT.
058200*    6000-MARK-SETTLED-ENTRY -- ONE PASS OVER SETTLES COPYING
058300*    EVERY ROW FORWARD UNCHANGED EXCEPT LK-TARGET-SETTLE-ID,
058400*    WHICH IS WRITTEN BACK AS COMPLETED; A SECOND PASS OVER
058500*    USERS CREDITS THE DEBTOR 10 REWARD POINTS.
058600 6000-MARK-SETTLED-ENTRY.                                         LDG0481 
058700     MOVE 'N' TO WS-TARGET-FOUND-FLAG.
058800     MOVE 0 TO WS-REWARD-TARGET-USER.
058900     OPEN INPUT SETTLE-OLD-FILE.
059000     OPEN OUTPUT SETTLE-NEW-FILE.
059100     PERFORM 3910-READ-OLD-SETTLE THRU 3910-EXIT.
059200     PERFORM 6100-COPY-ONE-SETTLE-ROW THRU 6100-EXIT
059300         UNTIL WS-EOF-OLD-SETTLES.
059400     CLOSE SETTLE-OLD-FILE SETTLE-NEW-FILE.
059500     IF WS-TARGET-FOUND
059600         PERFORM 6200-CREDIT-REWARD-POINTS THRU 6200-EXIT
059700     END-IF.
059800 6000-EXIT.
059900     EXIT.
060000 6100-COPY-ONE-SETTLE-ROW.
060100     MOVE SO-SET-ID TO SN-SET-ID.
060200     MOVE SO-GROUP-ID TO SN-GROUP-ID.
060300     MOVE SO-FROM-USER TO SN-FROM-USER.
060400     MOVE SO-TO-USER TO SN-TO-USER.
060500     MOVE SO-AMOUNT TO SN-AMOUNT.
060600     MOVE SO-STATUS TO SN-STATUS.
060700     MOVE SO-REMINDER-COUNT TO SN-REMINDER-COUNT.
060800     IF SO-SET-ID = LK-TARGET-SETTLE-ID
060900         MOVE 'COMPLETED' TO SN-STATUS
061000         MOVE 'Y' TO WS-TARGET-FOUND-FLAG
061100         MOVE SO-FROM-USER TO WS-REWARD-TARGET-USER
061200     END-IF.
061300     WRITE SETTLE-NEW-RECORD.
061400     PERFORM 3910-READ-OLD-SETTLE THRU 3910-EXIT.
061500 6100-EXIT.
061600     EXIT.
061700 6200-CREDIT-REWARD-POINTS.
061800     OPEN INPUT USER-OLD-FILE.
061900     OPEN OUTPUT USER-NEW-FILE.
062000     PERFORM 6205-READ-USER-RECORD THRU 6205-EXIT.
062100     PERFORM 6210-COPY-ONE-USER-ROW THRU 6210-EXIT
062200         UNTIL WS-EOF-USERS.
062300     CLOSE USER-OLD-FILE USER-NEW-FILE.
062400 6200-EXIT.
062500     EXIT.
062600 6210-COPY-ONE-USER-ROW.
062700     MOVE UO-USER-ID TO UN-USER-ID.
062800     MOVE UO-USER-NAME TO UN-USER-NAME.
062900     MOVE UO-USER-EMAIL TO UN-USER-EMAIL.
063000     MOVE UO-USER-UPI-ID TO UN-USER-UPI-ID.
063100     MOVE UO-REWARD-POINTS TO UN-REWARD-POINTS.
063200     MOVE UO-ZERO-DEBT-STREAK TO UN-ZERO-DEBT-STREAK.
063300     MOVE UO-ACTIVE-FLAG TO UN-ACTIVE-FLAG.
063400     IF UO-USER-ID = WS-REWARD-TARGET-USER
063500         ADD 10 TO UN-REWARD-POINTS
063600     END-IF.
063700     WRITE USER-NEW-RECORD.
063800     PERFORM 6205-READ-USER-RECORD THRU 6205-EXIT.
063900 6210-EXIT.
064000     EXIT.
064100 6205-READ-USER-RECORD.
064200     READ USER-OLD-FILE
064300         AT END MOVE 'Y' TO WS-EOF-USER-FLAG.
064400 6205-EXIT.
064500     EXIT.
064600*    7000-SEND-REMINDER-ENTRY -- ONE PASS OVER SETTLES COPYING    LDG0481 
064700*    EVERY ROW FORWARD UNCHANGED EXCEPT LK-TARGET-SETTLE-ID,
064800*    WHICH HAS ITS REMINDER COUNT INCREMENTED BY ONE.
064900 7000-SEND-REMINDER-ENTRY.
065000     OPEN INPUT SETTLE-OLD-FILE.
065100     OPEN OUTPUT SETTLE-NEW-FILE.
065200     PERFORM 3910-READ-OLD-SETTLE THRU 3910-EXIT.
065300     PERFORM 7100-COPY-ONE-SETTLE-ROW THRU 7100-EXIT
065400         UNTIL WS-EOF-OLD-SETTLES.
065500     CLOSE SETTLE-OLD-FILE SETTLE-NEW-FILE.
065600 7000-EXIT.
065700     EXIT.
065800 7100-COPY-ONE-SETTLE-ROW.
065900     MOVE SO-SET-ID TO SN-SET-ID.
066000     MOVE SO-GROUP-ID TO SN-GROUP-ID.
066100     MOVE SO-FROM-USER TO SN-FROM-USER.
066200     MOVE SO-TO-USER TO SN-TO-USER.
066300     MOVE SO-AMOUNT TO SN-AMOUNT.
066400     MOVE SO-STATUS TO SN-STATUS.
066500     MOVE SO-REMINDER-COUNT TO SN-REMINDER-COUNT.
066600     IF SO-SET-ID = LK-TARGET-SETTLE-ID
066700         ADD 1 TO SN-REMINDER-COUNT
066800     END-IF.
066900     WRITE SETTLE-NEW-RECORD.
067000     PERFORM 3910-READ-OLD-SETTLE THRU 3910-EXIT.
067100 7100-EXIT.
067200     EXIT.
067300 9000-TERMINATE.
067400     DISPLAY 'SSM COMPLETE - SETTLEMENTS WRITTEN '
067500         WS-SETTLEMENTS-WRITTEN.
067600 9000-EXIT.
067700     EXIT.
