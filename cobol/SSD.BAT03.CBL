000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DASHBOARD-AGGREGATOR.
000300 AUTHOR. T.KOENIG.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 06/18/1984.
000600 DATE-COMPILED. 06/18/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  SSD.BAT03 -- DASHBOARD-AGGREGATOR                            *
001000*  BUILDS THE PER-MEMBER DASHBOARD REPORT -- REWARD POINTS AND   *
001100*  ZERO-DEBT STREAK, PENDING SETTLEMENTS, SPEND BY CATEGORY AND   *
001200*  SPEND BY MONTH, EACH WITH ITS OWN CONTROL TOTAL, CLOSING WITH  *
001300*  A GRAND TOTAL LINE FOR THE WHOLE RUN.                          *
001400*****************************************************************
001500* CHANGE LOG.
001600* DATE       BY     REQUEST   DESCRIPTION
001700* ---------- ------ --------- ------------------------------------
001800* 06/18/1984 DWF    LDG-0012  ORIGINAL PROGRAM, HEADING + SETTLE
001900*                             DETAIL ONLY.
002000* 06/14/1988 RMC    LDG-0159  ADDED THE CATEGORY BREAKDOWN SECTION
002100*                             AND ITS CONTROL TOTAL.
002200* 05/02/1990 RMC    LDG-0249  ADDED THE MONTHLY TREND SECTION.
002300* 02/18/1991 TKO    LDG-0274  ADDED THE END-OF-REPORT GRAND TOTAL
002400*                             LINE ACROSS ALL MEMBERS PROCESSED.
002500* 01/30/1996 SKR    LDG-0358  WIDENED THE CATEGORY AND MONTH
002600*                             TABLES AHEAD OF THE SPRING DRIVE.
002700* 08/11/1998 SKR    LDG-0401  YEAR 2000 REVIEW -- EXPENSE DATES
002800*                             REMAIN 8-DIGIT YYYYMMDD, MONTH KEY
002900*                             BUILT FROM THE FIRST 6 DIGITS,
003000*                             CERTIFIED Y2K READY.
003100* 04/05/2001 PNV    LDG-0434  WIDENED THE USER TABLE TO 500
003200*                             ENTRIES.
003300* 08/10/2026 JQH    LDG-0513  CATEGORY BREAKDOWN AND MONTHLY
003400*                             TREND WERE SUMMING A MEMBER'S WHOLE
003500*                             HISTORY -- NOW GATED TO THE CURRENT
003600*                             MONTH AND CURRENT YEAR RESPECTIVELY.
003700* 08/10/2026 JQH    LDG-0514  ADDED THE ACTIVE-GROUPS COUNT TO
003800*                             THE HEADING LINE; READS GROUP-
003900*                             MEMBERS FOR EACH ACTIVE USER.
004000* 08/10/2026 JQH    LDG-0516  REPLACED THE FORWARD-ONLY READ OF
004100*                             EXPENSE-FILE AGAINST SPLIT-FILE WITH
004200*                             AN IN-MEMORY HEADER TABLE SEARCHED
004300*                             BY EXP-ID.  EXPENSE-FILE IS SORTED
004400*                             BY GROUP, NOT BY EXP-ID, SO MEMBERS
004500*                             WITH EXPENSES IN MORE THAN ONE GROUP
004600*                             WERE SILENTLY DROPPING SPLITS THE
004700*                             SCAN HAD ALREADY READ PAST -- BOTH
004800*                             THE CATEGORY AND MONTH PASSES WERE
004900*                             UNDERCOUNTING.
005000* 08/10/2026 JQH    LDG-0520  MOVED THE ACTIVE-GROUPS COUNT OFF
005100*                             THE HEADING LINE AND ONTO ITS OWN
005200*                             SETTLEMENT SUMMARY LINE, AS A THIRD
005300*                             ENTRY ALONGSIDE TOTAL YOU OWE / TOTAL
005400*                             OWED TO YOU -- THE REQUEST SPEC SHEET
005500*                             LISTS IT AS A SUMMARY FIGURE, NOT A
005600*                             HEADING CAPTION.  DSH.TIP09 REWRITTEN
005700*                             TO MATCH.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT USER-FILE ASSIGN TO USERS
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT EXPENSE-FILE ASSIGN TO EXPENSES
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT SPLIT-FILE ASSIGN TO EXPSPLIT
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT SETTLE-FILE ASSIGN TO SETTLES
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT GROUP-FILE ASSIGN TO GROUPS
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT MEMBER-FILE ASSIGN TO GROUPMBR
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT DASH-REPORT ASSIGN TO DASHRPT
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  USER-FILE.
008100 01  USER-FILE-RECORD.
008200     05  UF-USER-ID                   PIC 9(09).
008300     05  UF-USER-NAME                 PIC X(30).
008400     05  UF-USER-EMAIL                PIC X(40).
008500     05  UF-USER-UPI-ID                PIC X(30).
008600     05  UF-REWARD-POINTS             PIC S9(07).
008700     05  UF-ZERO-DEBT-STREAK          PIC S9(05).
008800     05  UF-ACTIVE-FLAG               PIC X(01).
008900     05  FILLER                       PIC X(01).
009000 FD  EXPENSE-FILE.
009100 01  EXPENSE-FILE-RECORD.
009200     05  EF-EXP-ID                    PIC 9(09).
009300     05  EF-GROUP-ID                  PIC 9(09).
009400     05  EF-PAID-BY                   PIC 9(09).
009500     05  EF-DESCRIPTION                PIC X(40).
009600     05  EF-AMOUNT                    PIC S9(08)V9(02).
009700     05  EF-CATEGORY                  PIC X(13).
009800     05  EF-SPLIT-TYPE                PIC X(10).
009900     05  EF-DATE                      PIC 9(08).
010000     05  EF-SETTLED-FLAG              PIC X(01).
010100     05  FILLER                       PIC X(01).
010200 FD  SPLIT-FILE.
010300 01  SPLIT-FILE-RECORD.
010400     05  SF-EXPENSE-ID                PIC 9(09).
010500     05  SF-USER-ID                   PIC 9(09).
010600     05  SF-AMOUNT                    PIC S9(08)V9(02).
010700     05  SF-PERCENTAGE                PIC S9(03)V9(02).
010800     05  SF-PAID-FLAG                 PIC X(01).
010900     05  FILLER                       PIC X(01).
011000 FD  SETTLE-FILE.
011100 01  SETTLE-FILE-RECORD.
011200     05  STF-SET-ID                   PIC 9(09).
011300     05  STF-GROUP-ID                 PIC 9(09).
011400     05  STF-FROM-USER                PIC 9(09).
011500     05  STF-TO-USER                  PIC 9(09).
011600     05  STF-AMOUNT                   PIC S9(08)V9(02).
011700     05  STF-STATUS                   PIC X(09).
011800     05  STF-REMINDER-COUNT           PIC 9(03).
011900     05  FILLER                       PIC X(01).
012000 FD  GROUP-FILE.
012100 01  GROUP-FILE-RECORD.
012200     05  GF-GRP-ID                    PIC 9(09).
012300     05  GF-GRP-NAME                  PIC X(30).
012400     05  GF-GRP-TYPE                  PIC X(10).
012500     05  GF-GRP-INVITE-CODE           PIC X(08).
012600     05  GF-GRP-CREATED-BY            PIC 9(09).
012700     05  GF-GRP-ACTIVE-FLAG           PIC X(01).
012800     05  FILLER                       PIC X(09).
012900 FD  MEMBER-FILE.
013000 01  MEMBER-FILE-RECORD.
013100     05  MF-MBR-GROUP-ID              PIC 9(09).
013200     05  MF-MBR-USER-ID               PIC 9(09).
013300     05  MF-MBR-ROLE                  PIC X(06).
013400     05  MF-MBR-ACTIVE-FLAG           PIC X(01).
013500     05  FILLER                       PIC X(01).
013600 FD  DASH-REPORT.
013700 01  DASH-REPORT-RECORD                PIC X(132).
013800 WORKING-STORAGE SECTION.
013900 01  WS-SWITCHES.
014000     05  WS-EOF-USER-FLAG             PIC X(01) VALUE 'N'.
014100         88  WS-EOF-USERS                  VALUE 'Y'.
014200     05  WS-EOF-MEMBER-FLAG           PIC X(01) VALUE 'N'.
014300         88  WS-EOF-MEMBERS                VALUE 'Y'.
014400     05  FILLER                       PIC X(01).
014500 01  WS-RUN-DATE                      PIC 9(08).
014600 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
014700     05  WS-RUN-YYYY                  PIC 9(04).
014800     05  WS-RUN-MM                    PIC 9(02).
014900     05  WS-RUN-DD                    PIC 9(02).
015000*    08/10/2026 JQH LDG-0513 -- ADDED SO THE CATEGORY AND MONTH
015100*    PASSES BELOW CAN BE SCOPED TO THE CURRENT PERIOD INSTEAD OF
015200*    A MEMBER'S WHOLE HISTORY.
015300 01  WS-CURRENT-MONTH-KEY             PIC 9(06).
015400*    08/10/2026 JQH LDG-0516 -- EXPENSE-FILE IS SORTED BY GROUP,
015500*    NOT BY EXP-ID, SO THE CATEGORY AND MONTH PASSES CANNOT STAY
015600*    IN STEP WITH EXPENSE-SPLITS BY READING FORWARD -- LOADED
015700*    ONCE HERE AND SEARCHED BY KEY INSTEAD, SAME AS THE EXPENSE
015800*    HEADER LOOKUP IN SSM.BAT02.
015900 01  WS-EXPENSE-HEADER-TABLE.
016000     05  WS-EXP-HDR-ENTRY OCCURS 2000 TIMES
016100             ASCENDING KEY IS WS-EXP-HDR-ID
016200             INDEXED BY WS-EXP-HDR-IDX.
016300         10  WS-EXP-HDR-ID            PIC 9(09).
016400         10  WS-EXP-HDR-CATEGORY      PIC X(13).
016500         10  WS-EXP-HDR-DATE          PIC 9(08).
016600         10  FILLER                   PIC X(01).
016700 01  WS-EXPENSE-HEADER-COUNT          PIC 9(05) COMP.
016800 01  WS-SEARCH-KEY                    PIC 9(09) COMP.
016900 01  WS-SUBSCRIPT-2                   PIC 9(05) COMP.
017000*    WS-GROUP-NAME-TABLE -- GROUP NAME LOOKED UP FOR SETTLEMENT
017100*    DETAIL LINES AND FOR NOTHING ELSE, SO A SMALL LINEAR TABLE
017200*    IS ALL THIS SHOP BUILT.
017300 01  WS-GROUP-NAME-TABLE.
017400     05  WS-GNM-ENTRY OCCURS 500 TIMES.
017500         10  WS-GNM-GROUP-ID          PIC 9(09).
017600         10  WS-GNM-NAME              PIC X(30).
017700 01  WS-GROUP-NAME-COUNT              PIC 9(05) COMP.
017800 01  WS-CATEGORY-TABLE.
017900     05  WS-CAT-ENTRY OCCURS 11 TIMES.
018000         10  WS-CAT-NAME              PIC X(13).
018100         10  WS-CAT-TOTAL             PIC S9(08)V9(02).
018200         10  FILLER                   PIC X(01).
018300 01  WS-CATEGORY-ALT-VIEW REDEFINES WS-CATEGORY-TABLE.
018400     05  WS-CAT-RAW-ENTRY OCCURS 11 TIMES PIC X(23).
018500 01  WS-CATEGORY-COUNT                PIC 9(02) COMP.
018600 01  WS-MONTH-TABLE.
018700     05  WS-MON-ENTRY OCCURS 12 TIMES.
018800         10  WS-MON-KEY               PIC 9(06).
018900         10  WS-MON-TOTAL             PIC S9(08)V9(02).
019000         10  FILLER                   PIC X(01).
019100 01  WS-MONTH-COUNT                   PIC 9(02) COMP.
019200 01  WS-SUBSCRIPT-1                   PIC 9(03) COMP.
019300 01  WS-USER-TOTAL-OWED               PIC S9(08)V9(02).
019400 01  WS-USER-TOTAL-LENT               PIC S9(08)V9(02).
019500 01  WS-MEMBERS-PROCESSED             PIC 9(05) COMP.
019600 01  WS-ACTIVE-GROUP-COUNT            PIC 9(03) COMP.
019700 01  WS-GRAND-TOTAL-AMOUNT            PIC S9(10)V9(02).
019800 01  WS-MONTH-NUM-DISP                PIC 9(02).
019900 01  WS-MONTH-NUM                     PIC 9(02) COMP.
020000 01  WS-MONTH-NAMES.
020100     05  FILLER PIC X(09) VALUE 'JANUARY  '.
020200     05  FILLER PIC X(09) VALUE 'FEBRUARY '.
020300     05  FILLER PIC X(09) VALUE 'MARCH    '.
020400     05  FILLER PIC X(09) VALUE 'APRIL    '.
020500     05  FILLER PIC X(09) VALUE 'MAY      '.
020600     05  FILLER PIC X(09) VALUE 'JUNE     '.
020700     05  FILLER PIC X(09) VALUE 'JULY     '.
020800     05  FILLER PIC X(09) VALUE 'AUGUST   '.
020900     05  FILLER PIC X(09) VALUE 'SEPTEMBER'.
021000     05  FILLER PIC X(09) VALUE 'OCTOBER  '.
021100     05  FILLER PIC X(09) VALUE 'NOVEMBER '.
021200     05  FILLER PIC X(09) VALUE 'DECEMBER '.
021300 01  WS-MONTH-NAME-ARRAY REDEFINES WS-MONTH-NAMES.
021400     05  WS-MONTH-NAME OCCURS 12 TIMES PIC X(09).
021500 01  WS-PRINT-LINE.
021600     05  DASH-LINE-TYPE-CD            PIC X(02).
021700     05  DASH-HEADING-AREA.
021800         10  DASH-HDG-USER-ID         PIC 9(09).
021900         10  FILLER                   PIC X(02).
022000         10  DASH-HDG-USER-NAME       PIC X(30).
022100         10  FILLER                   PIC X(02).
022200         10  DASH-HDG-CAPTION-PTS     PIC X(14)
022300                                      VALUE 'REWARD POINTS '.
022400         10  DASH-HDG-REWARD-POINTS   PIC ZZZ,ZZZ9-.
022500         10  FILLER                   PIC X(02).
022600         10  DASH-HDG-CAPTION-STK     PIC X(13)
022700                                      VALUE 'DEBT STREAK: '.
022800         10  DASH-HDG-ZERO-STREAK     PIC ZZZZ9-.
022900         10  FILLER                   PIC X(43).
023000     05  DASH-SUMMARY-AREA REDEFINES DASH-HEADING-AREA.
023100         10  DASH-SM-LABEL            PIC X(20).
023200         10  DASH-SM-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
023300         10  FILLER                   PIC X(02).
023400         10  DASH-SM-COUNT            PIC ZZZ9.
023500         10  FILLER                   PIC X(91).
023600     05  DASH-SETTLE-DETAIL-AREA REDEFINES DASH-HEADING-AREA.
023700         10  DASH-ST-FROM-USER        PIC 9(09).
023800         10  FILLER                   PIC X(02).
023900         10  DASH-ST-TO-USER          PIC 9(09).
024000         10  FILLER                   PIC X(02).
024100         10  DASH-ST-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
024200         10  FILLER                   PIC X(02).
024300         10  DASH-ST-GROUP-NAME       PIC X(30).
024400         10  FILLER                   PIC X(63).
024500     05  DASH-CATEGORY-DETAIL-AREA REDEFINES DASH-HEADING-AREA.
024600         10  DASH-CT-CATEGORY         PIC X(13).
024700         10  FILLER                   PIC X(02).
024800         10  DASH-CT-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
024900         10  FILLER                   PIC X(102).
025000     05  DASH-CATEGORY-TOTAL-AREA REDEFINES DASH-HEADING-AREA.
025100         10  DASH-CX-CAPTION          PIC X(20)
025200                                      VALUE 'CATEGORY TOTAL'.
025300         10  DASH-CX-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
025400         10  FILLER                   PIC X(97).
025500     05  DASH-TREND-DETAIL-AREA REDEFINES DASH-HEADING-AREA.
025600         10  DASH-TR-MONTH-NAME       PIC X(09).
025700         10  FILLER                   PIC X(02).
025800         10  DASH-TR-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
025900         10  FILLER                   PIC X(106).
026000     05  DASH-TREND-TOTAL-AREA REDEFINES DASH-HEADING-AREA.
026100         10  DASH-TX-CAPTION          PIC X(20)
026200                                      VALUE 'TREND TOTAL'.
026300         10  DASH-TX-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
026400         10  FILLER                   PIC X(97).
026500     05  DASH-GRAND-TOTAL-AREA REDEFINES DASH-HEADING-AREA.
026600         10  DASH-GT-CAPTION          PIC X(30)
026700                           VALUE 'GRAND TOTAL - AMOUNT PROCESSED'.
026800         10  DASH-GT-AMOUNT           PIC ZZZ,ZZZ,ZZZ9.99-.
026900         10  FILLER                   PIC X(02).
027000         10  DASH-GT-USER-COUNT       PIC ZZZ,ZZ9.
027100         10  FILLER                   PIC X(77).
027200 PROCEDURE DIVISION.
027300 0000-MAIN-CONTROL.
027400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
027500     PERFORM 2000-PROCESS-ONE-MEMBER THRU 2000-EXIT
027600         UNTIL WS-EOF-USERS.
027700     PERFORM 3700-WRITE-GRAND-TOTAL THRU 3700-EXIT.
027800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
027900     STOP RUN.
028000 1000-INITIALIZE.
028100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
028200     MOVE WS-RUN-YYYY TO WS-CURRENT-MONTH-KEY (1:4).
028300     MOVE WS-RUN-MM TO WS-CURRENT-MONTH-KEY (5:2).
028400     MOVE 0 TO WS-MEMBERS-PROCESSED.
028500     MOVE 0 TO WS-GRAND-TOTAL-AMOUNT.
028600     OPEN INPUT USER-FILE GROUP-FILE EXPENSE-FILE.
028700     OPEN OUTPUT DASH-REPORT.
028800     PERFORM 1100-LOAD-GROUP-NAME-TABLE THRU 1100-EXIT.
028900     CLOSE GROUP-FILE.
029000     PERFORM 1150-LOAD-EXPENSE-HEADER-TABLE THRU 1150-EXIT.
029100     CLOSE EXPENSE-FILE.
029200     PERFORM 2900-READ-USER-RECORD THRU 2900-EXIT.
029300 1000-EXIT.
029400     EXIT.
029500 1100-LOAD-GROUP-NAME-TABLE.
029600     MOVE 0 TO WS-GROUP-NAME-COUNT.
029700 1110-LOAD-GROUP-NAME-LOOP.
029800     READ GROUP-FILE
029900         AT END GO TO 1100-EXIT.
030000     IF WS-GROUP-NAME-COUNT < 500
030100         ADD 1 TO WS-GROUP-NAME-COUNT
030200         SET WS-SUBSCRIPT-1 TO WS-GROUP-NAME-COUNT
030300         MOVE GF-GRP-ID TO WS-GNM-GROUP-ID (WS-SUBSCRIPT-1)
030400         MOVE GF-GRP-NAME TO WS-GNM-NAME (WS-SUBSCRIPT-1)
030500     END-IF.
030600     GO TO 1110-LOAD-GROUP-NAME-LOOP.
030700 1100-EXIT.
030800     EXIT.
030900 1150-LOAD-EXPENSE-HEADER-TABLE.
031000     MOVE 0 TO WS-EXPENSE-HEADER-COUNT.
031100 1160-LOAD-EXPENSE-HEADER-LOOP.
031200     READ EXPENSE-FILE
031300         AT END GO TO 1150-EXIT.
031400     ADD 1 TO WS-EXPENSE-HEADER-COUNT.
031500     SET WS-EXP-HDR-IDX TO WS-EXPENSE-HEADER-COUNT.
031600     MOVE EF-EXP-ID TO WS-EXP-HDR-ID (WS-EXP-HDR-IDX).
031700     MOVE EF-CATEGORY TO WS-EXP-HDR-CATEGORY (WS-EXP-HDR-IDX).
031800     MOVE EF-DATE TO WS-EXP-HDR-DATE (WS-EXP-HDR-IDX).
031900     GO TO 1160-LOAD-EXPENSE-HEADER-LOOP.
032000 1150-EXIT.
032100     EXIT.
032200*    2000-PROCESS-ONE-MEMBER -- ONE MEMBER'S SECTION OF THE
032300*    DASHBOARD REPORT: HEADING, PENDING-SETTLEMENT DETAIL,
032400*    CATEGORY BREAKDOWN, MONTHLY TREND, EACH WITH ITS OWN
032500*    CONTROL TOTAL.
032600 2000-PROCESS-ONE-MEMBER.
032700     IF UF-ACTIVE-FLAG = 'Y'
032800         ADD 1 TO WS-MEMBERS-PROCESSED
032900         PERFORM 3100-WRITE-HEADING THRU 3100-EXIT
033000         PERFORM 3200-WRITE-SETTLE-DETAIL THRU 3200-EXIT
033100         PERFORM 3300-BUILD-CATEGORY-TABLE THRU 3300-EXIT
033200         PERFORM 3400-WRITE-CATEGORY-SECTION THRU 3400-EXIT
033300         PERFORM 3500-BUILD-MONTH-TABLE THRU 3500-EXIT
033400         PERFORM 3600-WRITE-TREND-SECTION THRU 3600-EXIT
033500     END-IF.
033600     PERFORM 2900-READ-USER-RECORD THRU 2900-EXIT.
033700 2000-EXIT.
033800     EXIT.
033900 2900-READ-USER-RECORD.
034000     READ USER-FILE
034100         AT END MOVE 'Y' TO WS-EOF-USER-FLAG.
034200 2900-EXIT.
034300     EXIT.
034400 3100-WRITE-HEADING.
034500     MOVE SPACES TO WS-PRINT-LINE.
034600     MOVE 'HD' TO DASH-LINE-TYPE-CD.
034700     MOVE UF-USER-ID TO DASH-HDG-USER-ID.
034800     MOVE UF-USER-NAME TO DASH-HDG-USER-NAME.
034900     MOVE UF-REWARD-POINTS TO DASH-HDG-REWARD-POINTS.
035000     MOVE UF-ZERO-DEBT-STREAK TO DASH-HDG-ZERO-STREAK.
035100*    08/10/2026 JQH LDG-0520 -- ACTIVE-GROUP COUNT IS STILL
035200*    FIGURED HERE, BUT NO LONGER PRINTED ON THE HEADING LINE;
035300*    IT CARRIES FORWARD TO 3230-WRITE-SETTLE-SUMMARY BELOW.
035400     PERFORM 3150-COUNT-ACTIVE-GROUPS THRU 3150-EXIT.
035500     WRITE DASH-REPORT-RECORD FROM WS-PRINT-LINE.
035600 3100-EXIT.
035700     EXIT.
035800*    3150-COUNT-ACTIVE-GROUPS -- 08/10/2026 JQH LDG-0514.  ONE PASS
035900*    OVER GROUP-MEMBERS, COUNTING THE GROUPS WHERE THIS MEMBER
036000*    HOLDS AN ACTIVE ROW.
036100 3150-COUNT-ACTIVE-GROUPS.
036200     MOVE 0 TO WS-ACTIVE-GROUP-COUNT.
036300     MOVE 'N' TO WS-EOF-MEMBER-FLAG.
036400     OPEN INPUT MEMBER-FILE.
036500     PERFORM 3155-READ-MEMBER-RECORD THRU 3155-EXIT.
036600     PERFORM 3160-CHECK-ONE-MEMBERSHIP THRU 3160-EXIT
036700         UNTIL WS-EOF-MEMBERS.
036800     CLOSE MEMBER-FILE.
036900 3150-EXIT.
037000     EXIT.
037100 3155-READ-MEMBER-RECORD.
037200     READ MEMBER-FILE
037300         AT END MOVE 'Y' TO WS-EOF-MEMBER-FLAG.
037400 3155-EXIT.
037500     EXIT.
037600 3160-CHECK-ONE-MEMBERSHIP.
037700     IF MF-MBR-USER-ID = UF-USER-ID AND MF-MBR-ACTIVE-FLAG = 'Y'
037800         ADD 1 TO WS-ACTIVE-GROUP-COUNT
037900     END-IF.
038000     PERFORM 3155-READ-MEMBER-RECORD THRU 3155-EXIT.
038100 3160-EXIT.
038200     EXIT.
038300*    3200-WRITE-SETTLE-DETAIL -- ONE LINE PER SETTLEMENT STILL
038400*    PENDING WHERE THIS MEMBER IS EITHER PARTY, PLUS A SUMMARY
038500*    LINE TOTALLING WHAT THEY OWE AND WHAT IS OWED TO THEM.
038600 3200-WRITE-SETTLE-DETAIL.
038700     MOVE 0 TO WS-USER-TOTAL-OWED WS-USER-TOTAL-LENT.
038800     OPEN INPUT SETTLE-FILE.
038900     PERFORM 3210-READ-SETTLE-RECORD THRU 3210-EXIT.
039000     PERFORM 3220-CHECK-ONE-SETTLEMENT THRU 3220-EXIT
039100         UNTIL STF-SET-ID = 0 AND STF-GROUP-ID = 0.
039200     CLOSE SETTLE-FILE.
039300     PERFORM 3230-WRITE-SETTLE-SUMMARY THRU 3230-EXIT.
039400 3200-EXIT.
039500     EXIT.
039600 3210-READ-SETTLE-RECORD.
039700     READ SETTLE-FILE
039800         AT END MOVE 0 TO STF-SET-ID STF-GROUP-ID.
039900 3210-EXIT.
040000     EXIT.
040100 3220-CHECK-ONE-SETTLEMENT.
040200     IF STF-STATUS = 'PENDING  '
040300         IF STF-FROM-USER = UF-USER-ID
040400             ADD STF-AMOUNT TO WS-USER-TOTAL-OWED
040500             PERFORM 3225-WRITE-ONE-SETTLE-LINE THRU 3225-EXIT
040600         END-IF
040700         IF STF-TO-USER = UF-USER-ID
040800             ADD STF-AMOUNT TO WS-USER-TOTAL-LENT
040900             PERFORM 3225-WRITE-ONE-SETTLE-LINE THRU 3225-EXIT
041000         END-IF
041100     END-IF.
041200     PERFORM 3210-READ-SETTLE-RECORD THRU 3210-EXIT.
041300 3220-EXIT.
041400     EXIT.
041500 3225-WRITE-ONE-SETTLE-LINE.
041600     MOVE SPACES TO WS-PRINT-LINE.
041700     MOVE 'ST' TO DASH-LINE-TYPE-CD.
041800     MOVE STF-FROM-USER TO DASH-ST-FROM-USER.
041900     MOVE STF-TO-USER TO DASH-ST-TO-USER.
042000     MOVE STF-AMOUNT TO DASH-ST-AMOUNT.
042100     PERFORM 3226-LOOKUP-GROUP-NAME THRU 3226-EXIT.
042200     WRITE DASH-REPORT-RECORD FROM WS-PRINT-LINE.
042300 3225-EXIT.
042400     EXIT.
042500 3226-LOOKUP-GROUP-NAME.
042600     MOVE SPACES TO DASH-ST-GROUP-NAME.
042700     PERFORM 3227-SCAN-ONE-GROUP-NAME THRU 3227-EXIT
042800         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
042900         UNTIL WS-SUBSCRIPT-1 > WS-GROUP-NAME-COUNT
043000         OR WS-GNM-GROUP-ID (WS-SUBSCRIPT-1) = STF-GROUP-ID.
043100     IF WS-SUBSCRIPT-1 NOT > WS-GROUP-NAME-COUNT
043200         MOVE WS-GNM-NAME (WS-SUBSCRIPT-1) TO DASH-ST-GROUP-NAME.
043300 3226-EXIT.
043400     EXIT.
043500 3227-SCAN-ONE-GROUP-NAME.
043600     CONTINUE.
043700 3227-EXIT.
043800     EXIT.
043900 3230-WRITE-SETTLE-SUMMARY.
044000     MOVE SPACES TO WS-PRINT-LINE.
044100     MOVE 'SM' TO DASH-LINE-TYPE-CD.
044200     MOVE 'TOTAL YOU OWE' TO DASH-SM-LABEL.
044300     MOVE WS-USER-TOTAL-OWED TO DASH-SM-AMOUNT.
044400     WRITE DASH-REPORT-RECORD FROM WS-PRINT-LINE.
044500     MOVE SPACES TO WS-PRINT-LINE.
044600     MOVE 'SM' TO DASH-LINE-TYPE-CD.
044700     MOVE 'TOTAL OWED TO YOU' TO DASH-SM-LABEL.
044800     MOVE WS-USER-TOTAL-LENT TO DASH-SM-AMOUNT.
044900     WRITE DASH-REPORT-RECORD FROM WS-PRINT-LINE.
045000*    08/10/2026 JQH LDG-0520 -- THIRD SUMMARY LINE, ACTIVE GROUPS.
045100*    COUNT FIGURED BACK AT 3150-COUNT-ACTIVE-GROUPS AND CARRIED
045200*    FORWARD FROM 3100-WRITE-HEADING.
045300     MOVE SPACES TO WS-PRINT-LINE.
045400     MOVE 'SM' TO DASH-LINE-TYPE-CD.
045500     MOVE 'ACTIVE GROUPS' TO DASH-SM-LABEL.
045600     MOVE WS-ACTIVE-GROUP-COUNT TO DASH-SM-COUNT.
045700     WRITE DASH-REPORT-RECORD FROM WS-PRINT-LINE.
045800 3230-EXIT.
045900     EXIT.
046000*    3300-BUILD-CATEGORY-TABLE -- SPEND BY CATEGORY FOR EXPENSES
046100*    THIS MEMBER PARTICIPATED IN, JOINED SPLIT-FILE TO THE
046200*    PRELOADED EXPENSE HEADER TABLE FOR THE CATEGORY.
046300 3300-BUILD-CATEGORY-TABLE.
046400     MOVE 0 TO WS-CATEGORY-COUNT.
046500     OPEN INPUT SPLIT-FILE.
046600     PERFORM 3310-READ-SPLIT-FOR-CAT THRU 3310-EXIT.
046700     PERFORM 3320-ADD-ONE-CATEGORY-ROW THRU 3320-EXIT
046800         UNTIL SF-EXPENSE-ID = 0.
046900     CLOSE SPLIT-FILE.
047000 3300-EXIT.
047100     EXIT.
047200 3310-READ-SPLIT-FOR-CAT.
047300     READ SPLIT-FILE
047400         AT END MOVE 0 TO SF-EXPENSE-ID.
047500 3310-EXIT.
047600     EXIT.
047700 3320-ADD-ONE-CATEGORY-ROW.
047800*    08/10/2026 JQH LDG-0513 -- CATEGORY BREAKDOWN IS CURRENT
047900*    MONTH ONLY; GATE ON THE YYYYMM PREFIX OF THE EXPENSE DATE.
048000     IF SF-USER-ID = UF-USER-ID
048100         PERFORM 3325-FIND-EXPENSE-HEADER THRU 3325-EXIT
048200         IF WS-SUBSCRIPT-2 > 0
048300             AND WS-EXP-HDR-DATE (WS-SUBSCRIPT-2) (1:6)
048400                 = WS-CURRENT-MONTH-KEY
048500             PERFORM 3330-POST-CATEGORY-AMOUNT THRU 3330-EXIT
048600         END-IF
048700     END-IF.
048800     PERFORM 3310-READ-SPLIT-FOR-CAT THRU 3310-EXIT.
048900 3320-EXIT.
049000     EXIT.
049100*    3325-FIND-EXPENSE-HEADER -- 08/10/2026 JQH LDG-0516.
049200*    EXPENSE-FILE IS SORTED BY GROUP, NOT BY EXP-ID, SO IT CANNOT
049300*    BE KEPT IN STEP WITH EXPENSE-SPLITS BY READING FORWARD --
049400*    THE HEADER IS LOOKED UP IN THE PRELOADED TABLE INSTEAD.
049500 3325-FIND-EXPENSE-HEADER.
049600     MOVE SF-EXPENSE-ID TO WS-SEARCH-KEY.
049700     SET WS-SUBSCRIPT-2 TO 0.
049800     SEARCH ALL WS-EXP-HDR-ENTRY
049900         AT END
050000             MOVE 0 TO WS-SUBSCRIPT-2
050100         WHEN WS-EXP-HDR-ID (WS-EXP-HDR-IDX) = WS-SEARCH-KEY
050200             SET WS-SUBSCRIPT-2 TO WS-EXP-HDR-IDX.
050300 3325-EXIT.
050400     EXIT.
050500 3330-POST-CATEGORY-AMOUNT.
050600     MOVE 0 TO WS-SUBSCRIPT-1.
050700     PERFORM 3335-SCAN-ONE-CATEGORY THRU 3335-EXIT
050800         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
050900         UNTIL WS-SUBSCRIPT-1 > WS-CATEGORY-COUNT
051000         OR WS-CAT-NAME (WS-SUBSCRIPT-1)
051100             = WS-EXP-HDR-CATEGORY (WS-SUBSCRIPT-2).
051200     IF WS-SUBSCRIPT-1 > WS-CATEGORY-COUNT
051300         ADD 1 TO WS-CATEGORY-COUNT
051400         MOVE WS-CATEGORY-COUNT TO WS-SUBSCRIPT-1
051500         MOVE WS-EXP-HDR-CATEGORY (WS-SUBSCRIPT-2)
051600             TO WS-CAT-NAME (WS-SUBSCRIPT-1)
051700         MOVE 0 TO WS-CAT-TOTAL (WS-SUBSCRIPT-1)
051800     END-IF.
051900     ADD SF-AMOUNT TO WS-CAT-TOTAL (WS-SUBSCRIPT-1).
052000 3330-EXIT.
052100     EXIT.
052200 3335-SCAN-ONE-CATEGORY.
052300     CONTINUE.
052400 3335-EXIT.
052500     EXIT.
052600 3400-WRITE-CATEGORY-SECTION.
052700     MOVE 0 TO WS-USER-TOTAL-OWED.
052800     PERFORM 3410-WRITE-ONE-CATEGORY THRU 3410-EXIT
052900         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
053000         UNTIL WS-SUBSCRIPT-1 > WS-CATEGORY-COUNT.
053100     MOVE SPACES TO WS-PRINT-LINE.
053200     MOVE 'CX' TO DASH-LINE-TYPE-CD.
053300     MOVE WS-USER-TOTAL-OWED TO DASH-CX-AMOUNT.
053400     WRITE DASH-REPORT-RECORD FROM WS-PRINT-LINE.
053500 3400-EXIT.
053600     EXIT.
053700 3410-WRITE-ONE-CATEGORY.
053800     MOVE SPACES TO WS-PRINT-LINE.
053900     MOVE 'CT' TO DASH-LINE-TYPE-CD.
054000     MOVE WS-CAT-NAME (WS-SUBSCRIPT-1) TO DASH-CT-CATEGORY.
054100     MOVE WS-CAT-TOTAL (WS-SUBSCRIPT-1) TO DASH-CT-AMOUNT.
054200     WRITE DASH-REPORT-RECORD FROM WS-PRINT-LINE.
054300     ADD WS-CAT-TOTAL (WS-SUBSCRIPT-1) TO WS-USER-TOTAL-OWED.
054400 3410-EXIT.
054500     EXIT.
054600*    3500-BUILD-MONTH-TABLE -- SAME JOIN AS THE CATEGORY PASS,
054700*    BUT KEYED ON THE YYYYMM PREFIX OF THE EXPENSE DATE.
054800 3500-BUILD-MONTH-TABLE.
054900     MOVE 0 TO WS-MONTH-COUNT.
055000     OPEN INPUT SPLIT-FILE.
055100     PERFORM 3310-READ-SPLIT-FOR-CAT THRU 3310-EXIT.
055200     PERFORM 3510-ADD-ONE-MONTH-ROW THRU 3510-EXIT
055300         UNTIL SF-EXPENSE-ID = 0.
055400     CLOSE SPLIT-FILE.
055500 3500-EXIT.
055600     EXIT.
055700 3510-ADD-ONE-MONTH-ROW.
055800*    08/10/2026 JQH LDG-0513 -- MONTHLY TREND IS CURRENT YEAR
055900*    ONLY; GATE ON THE YYYY PREFIX OF THE EXPENSE DATE.
056000     IF SF-USER-ID = UF-USER-ID
056100         PERFORM 3325-FIND-EXPENSE-HEADER THRU 3325-EXIT
056200         IF WS-SUBSCRIPT-2 > 0
056300             AND WS-EXP-HDR-DATE (WS-SUBSCRIPT-2) (1:4) = WS-RUN-YYYY
056400             PERFORM 3520-POST-MONTH-AMOUNT THRU 3520-EXIT
056500         END-IF
056600     END-IF.
056700     PERFORM 3310-READ-SPLIT-FOR-CAT THRU 3310-EXIT.
056800 3510-EXIT.
056900     EXIT.
057000 3520-POST-MONTH-AMOUNT.
057100     MOVE 0 TO WS-SUBSCRIPT-1.
057200     PERFORM 3525-SCAN-ONE-MONTH THRU 3525-EXIT
057300         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
057400         UNTIL WS-SUBSCRIPT-1 > WS-MONTH-COUNT
057500         OR WS-MON-KEY (WS-SUBSCRIPT-1)
057600             = WS-EXP-HDR-DATE (WS-SUBSCRIPT-2) (1:6).
057700     IF WS-SUBSCRIPT-1 > WS-MONTH-COUNT
057800         IF WS-MONTH-COUNT < 12
057900             ADD 1 TO WS-MONTH-COUNT
058000             MOVE WS-MONTH-COUNT TO WS-SUBSCRIPT-1
058100             MOVE WS-EXP-HDR-DATE (WS-SUBSCRIPT-2) (1:6)
058200                 TO WS-MON-KEY (WS-SUBSCRIPT-1)
058300             MOVE 0 TO WS-MON-TOTAL (WS-SUBSCRIPT-1)
058400         END-IF
058500     END-IF.
058600     IF WS-SUBSCRIPT-1 NOT > WS-MONTH-COUNT
058700         ADD SF-AMOUNT TO WS-MON-TOTAL (WS-SUBSCRIPT-1)
058800     END-IF.
058900 3520-EXIT.
059000     EXIT.
059100 3525-SCAN-ONE-MONTH.
059200     CONTINUE.
059300 3525-EXIT.
059400     EXIT.
059500 3600-WRITE-TREND-SECTION.
059600     MOVE 0 TO WS-USER-TOTAL-LENT.
059700     PERFORM 3610-WRITE-ONE-MONTH THRU 3610-EXIT
059800         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
059900         UNTIL WS-SUBSCRIPT-1 > WS-MONTH-COUNT.
060000     MOVE SPACES TO WS-PRINT-LINE.
060100     MOVE 'TX' TO DASH-LINE-TYPE-CD.
060200     MOVE WS-USER-TOTAL-LENT TO DASH-TX-AMOUNT.
060300     WRITE DASH-REPORT-RECORD FROM WS-PRINT-LINE.
060400     ADD WS-USER-TOTAL-LENT TO WS-GRAND-TOTAL-AMOUNT.
060500 3600-EXIT.
060600     EXIT.
060700 3610-WRITE-ONE-MONTH.
060800     MOVE SPACES TO WS-PRINT-LINE.
060900     MOVE 'TR' TO DASH-LINE-TYPE-CD.
061000     MOVE WS-MON-KEY (WS-SUBSCRIPT-1) (5:2) TO WS-MONTH-NUM-DISP.
061100     MOVE WS-MONTH-NUM-DISP TO WS-MONTH-NUM.
061200     MOVE WS-MONTH-NAME (WS-MONTH-NUM) TO DASH-TR-MONTH-NAME.
061300     MOVE WS-MON-TOTAL (WS-SUBSCRIPT-1) TO DASH-TR-AMOUNT.
061400     WRITE DASH-REPORT-RECORD FROM WS-PRINT-LINE.
061500     ADD WS-MON-TOTAL (WS-SUBSCRIPT-1) TO WS-USER-TOTAL-LENT.
061600 3610-EXIT.
061700     EXIT.
061800 3700-WRITE-GRAND-TOTAL.
061900     MOVE SPACES TO WS-PRINT-LINE.
062000     MOVE 'GT' TO DASH-LINE-TYPE-CD.
062100     MOVE WS-GRAND-TOTAL-AMOUNT TO DASH-GT-AMOUNT.
062200     MOVE WS-MEMBERS-PROCESSED TO DASH-GT-USER-COUNT.
062300     WRITE DASH-REPORT-RECORD FROM WS-PRINT-LINE.
062400 3700-EXIT.
062500     EXIT.
062600 9000-TERMINATE.
062700     CLOSE USER-FILE DASH-REPORT.
062800     DISPLAY 'SSD COMPLETE - MEMBERS PROCESSED '
062900         WS-MEMBERS-PROCESSED.
063000 9000-EXIT.
063100     EXIT.
