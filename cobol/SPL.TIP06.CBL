000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EXPENSE-SPLIT-RECORD.
000300 AUTHOR. D.WHITFIELD.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 04/16/1984.
000600 DATE-COMPILED. 04/16/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  SPL.TIP06 -- EXPENSE-SPLIT-RECORD                            *
001000*  ONE ROW PER PARTICIPANT'S SHARE OF AN EXPENSE.  WRITTEN BY    *
001100*  THE EXPENSE-SPLIT-ENGINE, READ BY THE SETTLEMENT-ENGINE AND   *
001200*  THE DASHBOARD-AGGREGATOR.                                     *
001300*****************************************************************
001400* CHANGE LOG.
001500* DATE       BY     REQUEST   DESCRIPTION
001600* ---------- ------ --------- ------------------------------------
001700* 04/16/1984 DWF    LDG-0006  ORIGINAL LAYOUT, MEMBER-LEDGER REWRITE
001800* 05/02/1990 RMC    LDG-0244  ADDED SPL-PERCENTAGE -- EQUAL AND
001900*                             PERCENTAGE SPLITS NOW CARRY THE
002000*                             SHARE PERCENT FORWARD FOR REPORTING.
002100* 02/18/1991 TKO    LDG-0269  ADDED SPL-PAID-FLAG SO THE PAYER'S
002200*                             OWN PRE-PAID SHARE IS MARKED AND
002300*                             THE SETTLEMENT-ENGINE CAN TELL IT
002400*                             APART FROM AN UNPAID SHARE.
002500* 08/11/1998 SKR    LDG-0395  YEAR 2000 REVIEW -- NO DATE FIELDS ON
002600*                             THIS COPYBOOK, CERTIFIED Y2K READY.
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT EXPENSE-SPLIT-RECORD ASSIGN TO EXPSPLIT
003400         ORGANIZATION IS LINE SEQUENTIAL.
003500 DATA DIVISION.
003600 FILE SECTION.
003700 FD  EXPENSE-SPLIT-RECORD.
003800 01  EXPENSE-SPLIT-RECORD.
003900     05  SPL-EXPENSE-ID                PIC 9(09).
004000     05  SPL-USER-ID                   PIC 9(09).
004100     05  SPL-AMOUNT                    PIC S9(08)V9(02).
004200     05  SPL-PERCENTAGE                PIC S9(03)V9(02).          LDG0244 
004300     05  SPL-PAID-FLAG                 PIC X(01).                 LDG0269 
004400         88  SPL-IS-PAID                   VALUE 'Y'.
004500         88  SPL-IS-NOT-PAID                VALUE 'N'.
004600     05  FILLER                        PIC X(01).
004700 WORKING-STORAGE SECTION.
004800 PROCEDURE DIVISION.
004900  STOP RUN.
