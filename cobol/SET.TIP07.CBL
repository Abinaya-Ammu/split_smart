000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SETTLEMENT-RECORD.
000300 AUTHOR. D.WHITFIELD.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 04/23/1984.
000600 DATE-COMPILED. 04/23/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  SET.TIP07 -- SETTLEMENT-RECORD                               *
001000*  ONE ROW PER WHO-PAYS-WHOM TRANSACTION.  THE WHOLE GROUP'S     *
001100*  PENDING SETTLEMENTS ARE REBUILT FROM SCRATCH EACH TIME THE    *
001200*  SETTLEMENT-ENGINE RUNS FOR THAT GROUP; THE REWRITTEN COPY IS  *
001300*  COPIED BACK OVER THIS FILE BY THE CALLING JOB STEP.           *
001400*****************************************************************
001500* CHANGE LOG.
001600* DATE       BY     REQUEST   DESCRIPTION
001700* ---------- ------ --------- ------------------------------------
001800* 04/23/1984 DWF    LDG-0007  ORIGINAL LAYOUT, MEMBER-LEDGER REWRITE
001900* 06/14/1988 RMC    LDG-0155  ADDED SET-STATUS 88-LEVELS, SPLITTING
002000*                             "CLOSED" INTO COMPLETED/CANCELLED.
002100* 05/02/1990 RMC    LDG-0245  ADDED SET-REMINDER-COUNT FOR THE NEW
002200*                             OVERDUE-REMINDER BATCH.
002300* 08/11/1998 SKR    LDG-0396  YEAR 2000 REVIEW -- NO DATE FIELDS ON
002400*                             THIS COPYBOOK, CERTIFIED Y2K READY.
002500* 04/05/2001 PNV    LDG-0432  NO LAYOUT CHANGE, RECOMPILED UNDER
002600*                             NEW JOB-CLASS STANDARDS.
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT SETTLEMENT-RECORD ASSIGN TO SETTLES
003400         ORGANIZATION IS LINE SEQUENTIAL.
003500 DATA DIVISION.
003600 FILE SECTION.
003700 FD  SETTLEMENT-RECORD.
003800 01  SETTLEMENT-RECORD.
003900     05  SET-ID                        PIC 9(09).
004000     05  SET-GROUP-ID                  PIC 9(09).
004100     05  SET-FROM-USER                 PIC 9(09).
004200     05  SET-TO-USER                   PIC 9(09).
004300     05  SET-AMOUNT                    PIC S9(08)V9(02).
004400     05  SET-STATUS                    PIC X(09).
004500         88  SET-IS-PENDING                 VALUE 'PENDING  '.
004600         88  SET-IS-COMPLETED               VALUE 'COMPLETED'.
004700         88  SET-IS-CANCELLED               VALUE 'CANCELLED'.
004800     05  SET-REMINDER-COUNT            PIC 9(03).                 LDG0245 
004900     05  FILLER                        PIC X(01).
005000 WORKING-STORAGE SECTION.
005100 PROCEDURE DIVISION.
005200  STOP RUN.
