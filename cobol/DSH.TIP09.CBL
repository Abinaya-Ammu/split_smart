000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DASHBOARD-REPORT-LINE.
000300 AUTHOR. D.WHITFIELD.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 05/14/1984.
000600 DATE-COMPILED. 05/14/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  DSH.TIP09 -- DASHBOARD-REPORT-LINE                           *
001000*  132-COLUMN PRINT LAYOUT FOR THE PER-MEMBER DASHBOARD REPORT.  *
001100*  DSH-LINE-TYPE-CD TELLS THE WRITER WHICH AREA IS IN PLAY, THE  *
001200*  SAME WAY THE OLD 858-REPORT HEADER/DETAIL SWITCH DID.         *
001300*****************************************************************
001400* CHANGE LOG.
001500* DATE       BY     REQUEST   DESCRIPTION
001600* ---------- ------ --------- ------------------------------------
001700* 05/14/1984 DWF    LDG-0009  ORIGINAL LAYOUT, HEADING + SUMMARY
001800*                             LINES ONLY.
001900* 06/14/1988 RMC    LDG-0156  ADDED ST SETTLEMENT-DETAIL LINE.
002000* 05/02/1990 RMC    LDG-0247  ADDED CT/CX CATEGORY-BREAKDOWN LINES
002100*                             AND TR/TX MONTHLY-TREND LINES.
002200* 02/18/1991 TKO    LDG-0271  ADDED GT GRAND-TOTAL LINE FOR THE
002300*                             END-OF-BATCH CONTROL BREAK.
002400* 08/11/1998 SKR    LDG-0398  YEAR 2000 REVIEW -- NO DATE FIELDS ON
002500*                             THIS COPYBOOK, CERTIFIED Y2K READY.
002600* 08/10/2026 JQH    LDG-0520  SSD.BAT03 WAS CARRYING AN
002700*                             ACTIVE-GROUPS CAPTION AND COUNT ON
002800*                             ITS INLINE PRINT LINE THAT NEVER
002900*                             APPEARED HERE -- THIS LAYOUT IS THE
003000*                             ONE OF RECORD, SO SSD.BAT03 WAS
003100*                             CHANGED TO MATCH IT.  ACTIVE GROUPS
003200*                             NOW RIDES DSH-SM-COUNT ON ITS OWN
003300*                             SUMMARY LINE, WHICH THIS LAYOUT
003400*                             ALREADY PROVIDED FOR.  NO FIELD
003500*                             WIDTHS CHANGED.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT DASHBOARD-REPORT-LINE ASSIGN TO DASHRPT
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  DASHBOARD-REPORT-LINE.
004700 01  DASHBOARD-REPORT-LINE.
004800     05  DSH-LINE-TYPE-CD              PIC X(02).
004900         88  DSH-LINE-IS-HEADING            VALUE 'HD'.
005000         88  DSH-LINE-IS-SUMMARY            VALUE 'SM'.
005100         88  DSH-LINE-IS-SETTLE-DETAIL      VALUE 'ST'.
005200         88  DSH-LINE-IS-CATEGORY-DETAIL    VALUE 'CT'.
005300         88  DSH-LINE-IS-CATEGORY-TOTAL     VALUE 'CX'.
005400         88  DSH-LINE-IS-TREND-DETAIL       VALUE 'TR'.
005500         88  DSH-LINE-IS-TREND-TOTAL        VALUE 'TX'.
005600         88  DSH-LINE-IS-GRAND-TOTAL        VALUE 'GT'.
005700     05  DSH-HEADING-AREA.
005800         10  DSH-HDG-USER-ID           PIC 9(09).
005900         10  FILLER                    PIC X(02).
006000         10  DSH-HDG-USER-NAME         PIC X(30).
006100         10  FILLER                    PIC X(02).
006200         10  DSH-HDG-CAPTION-PTS       PIC X(14)
006300                                       VALUE 'REWARD POINTS '.
006400         10  DSH-HDG-REWARD-POINTS     PIC ZZZ,ZZZ9-.
006500         10  FILLER                    PIC X(02).
006600         10  DSH-HDG-CAPTION-STK       PIC X(13)
006700                                       VALUE 'DEBT STREAK: '.
006800         10  DSH-HDG-ZERO-STREAK       PIC ZZZZ9-.
006900         10  FILLER                    PIC X(43).
007000     05  DSH-SUMMARY-AREA REDEFINES DSH-HEADING-AREA.
007100         10  DSH-SM-LABEL              PIC X(20).
007200         10  DSH-SM-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
007300         10  FILLER                    PIC X(02).
007400         10  DSH-SM-COUNT              PIC ZZZ9.
007500         10  FILLER                    PIC X(91).
007600     05  DSH-SETTLE-DETAIL-AREA REDEFINES DSH-HEADING-AREA.
007700         10  DSH-ST-FROM-USER          PIC 9(09).
007800         10  FILLER                    PIC X(02).
007900         10  DSH-ST-TO-USER            PIC 9(09).
008000         10  FILLER                    PIC X(02).
008100         10  DSH-ST-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
008200         10  FILLER                    PIC X(02).
008300         10  DSH-ST-GROUP-NAME         PIC X(30).
008400         10  FILLER                    PIC X(63).
008500     05  DSH-CATEGORY-DETAIL-AREA REDEFINES DSH-HEADING-AREA.
008600         10  DSH-CT-CATEGORY           PIC X(13).                 LDG0247 
008700         10  FILLER                    PIC X(02).
008800         10  DSH-CT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
008900         10  FILLER                    PIC X(102).
009000     05  DSH-CATEGORY-TOTAL-AREA REDEFINES DSH-HEADING-AREA.
009100         10  DSH-CX-CAPTION            PIC X(20)
009200                                       VALUE 'CATEGORY TOTAL'.
009300         10  DSH-CX-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
009400         10  FILLER                    PIC X(97).
009500     05  DSH-TREND-DETAIL-AREA REDEFINES DSH-HEADING-AREA.
009600         10  DSH-TR-MONTH-NAME         PIC X(09).
009700         10  FILLER                    PIC X(02).
009800         10  DSH-TR-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
009900         10  FILLER                    PIC X(106).
010000     05  DSH-TREND-TOTAL-AREA REDEFINES DSH-HEADING-AREA.
010100         10  DSH-TX-CAPTION            PIC X(20)
010200                                       VALUE 'TREND TOTAL'.
010300         10  DSH-TX-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
010400         10  FILLER                    PIC X(97).
010500     05  DSH-GRAND-TOTAL-AREA REDEFINES DSH-HEADING-AREA.
010600         10  DSH-GT-CAPTION            PIC X(30)                  LDG0271 
010700                             VALUE 'GRAND TOTAL - AMOUNT PROCESSED'.
010800         10  DSH-GT-AMOUNT             PIC ZZZ,ZZZ,ZZZ9.99-.
010900         10  FILLER                    PIC X(02).
011000         10  DSH-GT-USER-COUNT         PIC ZZZ,ZZ9.
011100         10  FILLER                    PIC X(77).
011200 WORKING-STORAGE SECTION.
011300 PROCEDURE DIVISION.
011400  STOP RUN.
