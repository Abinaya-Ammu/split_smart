000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GROUP-MEMBER-RECORD.
000300 AUTHOR. D.WHITFIELD.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 03/21/1984.
000600 DATE-COMPILED. 03/21/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  GMB.TIP03 -- GROUP-MEMBER-RECORD                             *
001000*  ONE ROW PER (GROUP, USER) MEMBERSHIP.  SORTED ASCENDING BY    *
001100*  MBR-GROUP-ID THEN MBR-USER-ID ON THE GROUP-MEMBERS FILE.      *
001200*  ONLY ACTIVE MEMBERS PARTICIPATE IN SPLITS AND SETTLEMENTS.    *
001300*****************************************************************
001400* CHANGE LOG.
001500* DATE       BY     REQUEST   DESCRIPTION
001600* ---------- ------ --------- ------------------------------------
001700* 03/21/1984 DWF    LDG-0003  ORIGINAL LAYOUT, MEMBER-LEDGER REWRITE
001800* 06/14/1988 RMC    LDG-0152  ADDED MBR-ROLE SO THE ADMIN-ONLY
001900*                             MAINTENANCE SCREENS CAN BE DRIVEN
002000*                             FROM THIS FILE INSTEAD OF A SEPARATE
002100*                             ADMIN LIST.
002200* 05/02/1990 RMC    LDG-0241  ADDED MBR-ACTIVE-FLAG -- A MEMBER WHO
002300*                             LEAVES A GROUP IS FLAGGED, NOT
002400*                             DELETED, SO HISTORY STAYS INTACT.
002500* 08/11/1998 SKR    LDG-0392  YEAR 2000 REVIEW -- NO DATE FIELDS ON
002600*                             THIS COPYBOOK, CERTIFIED Y2K READY.
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT GROUP-MEMBER-RECORD ASSIGN TO GROUPMBR
003400         ORGANIZATION IS LINE SEQUENTIAL.
003500 DATA DIVISION.
003600 FILE SECTION.
003700 FD  GROUP-MEMBER-RECORD.
003800 01  GROUP-MEMBER-RECORD.
003900     05  MBR-GROUP-ID                  PIC 9(09).
004000     05  MBR-USER-ID                   PIC 9(09).
004100     05  MBR-ROLE                      PIC X(06).                 LDG0152 
004200         88  MBR-ROLE-IS-ADMIN              VALUE 'ADMIN '.
004300         88  MBR-ROLE-IS-MEMBER             VALUE 'MEMBER'.
004400     05  MBR-ACTIVE-FLAG               PIC X(01).                 LDG0241 
004500         88  MBR-IS-ACTIVE                  VALUE 'Y'.
004600         88  MBR-IS-INACTIVE                VALUE 'N'.
004700     05  FILLER                        PIC X(01).
004800 WORKING-STORAGE SECTION.
004900 PROCEDURE DIVISION.
005000  STOP RUN.
