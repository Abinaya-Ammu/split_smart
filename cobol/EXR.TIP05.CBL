000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EXPENSE-REQUEST-RECORD.
000300 AUTHOR. D.WHITFIELD.
000400 INSTALLATION. CONSOLIDATED LEDGER SERVICES INC.
000500 DATE-WRITTEN. 04/09/1984.
000600 DATE-COMPILED. 04/09/1984.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  EXR.TIP05 -- EXPENSE-REQUEST-RECORD                          *
001000*  DRIVES THE EXPENSE-SPLIT-ENGINE.  ONE REQUEST IS A HEADER     *
001100*  ROW (RQH) FOLLOWED BY ZERO OR MORE DETAIL ROWS WHOSE SHAPE    *
001200*  DEPENDS ON THE HEADER'S EXP-SPLIT-TYPE:                       *
001300*     EQUAL / PARTIAL  -- RQP PARTICIPANT ROWS                  *
001400*     INDIVIDUAL       -- RQI ITEM ROWS (PRICE, QTY, ASSIGNEES)  *
001500*     PERCENTAGE       -- RQG PERCENT-SHARE ROWS                *
001600*     CUSTOM           -- RQC EXPLICIT-AMOUNT ROWS               *
001700*  THE DETAIL-AREA IS DECLARED AT THE WIDTH OF THE WIDEST        *
001800*  VARIANT (THE ITEM ROW, FOR ITS TEN ASSIGNED-USER SLOTS) AND   *
001900*  EVERY OTHER VARIANT REDEFINES IT AND PADS OUT WITH FILLER,    *
002000*  THE SAME WAY THE OLD AMP.TIP09 ACCOUNT-ACTIVITY FEED DID.     *
002100*****************************************************************
002200* CHANGE LOG.
002300* DATE       BY     REQUEST   DESCRIPTION
002400* ---------- ------ --------- ------------------------------------
002500* 04/09/1984 DWF    LDG-0005  ORIGINAL LAYOUT, HEADER + RQP ONLY
002600*                             (EQUAL SPLIT WAS THE ONLY SPLIT KIND
002700*                             AT GO-LIVE).
002800* 06/14/1988 RMC    LDG-0154  ADDED RQI ITEM-DETAIL AREA FOR THE
002900*                             NEW ITEMIZED-RECEIPT SPLIT.
003000* 05/02/1990 RMC    LDG-0243  ADDED RQG PERCENT-SHARE AND RQC
003100*                             CUSTOM-AMOUNT DETAIL AREAS, BRINGING
003200*                             THE SPLIT KINDS TO THE CURRENT FIVE.
003300* 02/18/1991 TKO    LDG-0268  REUSED THE RQP AREA FOR PARTIAL
003400*                             SPLITS -- SAME SHAPE AS EQUAL, JUST
003500*                             A SHORTER PARTICIPANT LIST.
003600* 08/11/1998 SKR    LDG-0394  YEAR 2000 REVIEW -- REQ-DATE REMAINS
003700*                             AN 8-DIGIT YYYYMMDD FIELD, CERTIFIED
003800*                             Y2K READY.
003900* 04/05/2001 PNV    LDG-0431  NO LAYOUT CHANGE, RECOMPILED UNDER
004000*                             NEW JOB-CLASS STANDARDS.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT EXPENSE-REQUEST-RECORD ASSIGN TO EXPREQS
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  EXPENSE-REQUEST-RECORD.
005200 01  EXPENSE-REQUEST-RECORD.
005300     05  REQ-RECORD-TYPE-CD            PIC X(03).
005400         88  REQ-TYPE-IS-HEADER             VALUE 'RQH'.
005500         88  REQ-TYPE-IS-PARTICIPANT        VALUE 'RQP'.
005600         88  REQ-TYPE-IS-ITEM               VALUE 'RQI'.
005700         88  REQ-TYPE-IS-PERCENTAGE         VALUE 'RQG'.
005800         88  REQ-TYPE-IS-CUSTOM             VALUE 'RQC'.
005900     05  REQ-HEADER-AREA.
006000         10  REQ-EXP-ID                PIC 9(09).
006100         10  REQ-GROUP-ID              PIC 9(09).
006200         10  REQ-PAID-BY               PIC 9(09).
006300         10  REQ-DESCRIPTION           PIC X(40).
006400         10  REQ-AMOUNT                PIC S9(08)V9(02).
006500         10  REQ-CATEGORY              PIC X(13).
006600         10  REQ-SPLIT-TYPE            PIC X(10).
006700         10  REQ-DATE                  PIC 9(08).
006800         10  FILLER                    PIC X(37).
006900     05  REQ-PARTICIPANT-AREA REDEFINES REQ-HEADER-AREA.
007000         10  REQ-PTC-EXP-ID            PIC 9(09).
007100         10  REQ-PTC-USER-ID           PIC 9(09).
007200         10  FILLER                    PIC X(127).
007300     05  REQ-ITEM-AREA REDEFINES REQ-HEADER-AREA.
007400         10  REQ-ITM-EXP-ID            PIC 9(09).
007500         10  REQ-ITM-NAME              PIC X(30).
007600         10  REQ-ITM-PRICE             PIC S9(08)V9(02).
007700         10  REQ-ITM-QUANTITY          PIC 9(03).
007800         10  REQ-ITM-ASSIGNED-COUNT    PIC 9(02).
007900         10  REQ-ITM-ASSIGNED-USER-ID  PIC 9(09)
008000                                       OCCURS 10 TIMES.
008100         10  FILLER                    PIC X(01).
008200     05  REQ-PERCENTAGE-AREA REDEFINES REQ-HEADER-AREA.
008300         10  REQ-PCT-EXP-ID            PIC 9(09).
008400         10  REQ-PCT-USER-ID           PIC 9(09).
008500         10  REQ-PCT-PERCENT           PIC S9(03)V9(02).
008600         10  FILLER                    PIC X(122).
008700     05  REQ-CUSTOM-AREA REDEFINES REQ-HEADER-AREA.
008800         10  REQ-CST-EXP-ID            PIC 9(09).
008900         10  REQ-CST-USER-ID           PIC 9(09).
009000         10  REQ-CST-AMOUNT            PIC S9(08)V9(02).
009100         10  FILLER                    PIC X(117).
009200 WORKING-STORAGE SECTION.
009300 PROCEDURE DIVISION.
009400  STOP RUN.
